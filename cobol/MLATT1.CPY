000100******************************************************************    MA0010
000200*              ML-ATT1  -  REGISTRO DE ASISTENCIA A SESION        *    MA0020
000300*              APLICACION : CAPACITACION - MOTOR DE ENGAGEMENT    *    MA0030
000400*              ARCHIVO    : ATTEND  (ENTRADA, LINE SEQUENTIAL)    *    MA0040
000500*              LONGITUD   : 93                                   *    MA0050
000600*------------------------------------------------------------------   MA0060
000700* UN REGISTRO POR CADA TRAMO DE INGRESO/SALIDA DE UN ASISTENTE.   *    MA0070
000800* UN MISMO CORREO PUEDE TENER VARIOS TRAMOS (SALIO Y VOLVIO A     *    MA0080
000900* ENTRAR); EL PROGRAMA LOS SUMARIZA EN 100-ATTLOAD SECTION.       *    MA0090
001000*------------------------------------------------------------------   MA0100
001100* 1994-03-22 EEDR TK-5171  ALTA INICIAL DEL LAYOUT                *    MA0110
001200******************************************************************    MA0120
001300 01  ML-ATT1-REG.                                                      MA0130
001400     05  ATT-NOMBRE              PIC X(30).                            MA0140
001500     05  ATT-CORREO              PIC X(40).                            MA0150
001600     05  ATT-HORA-INGRESO        PIC X(08).                            MA0160
001700     05  ATT-HORA-SALIDA         PIC X(08).                            MA0170
001800     05  ATT-DURACION            PIC 9(04).                            MA0180
001900     05  ATT-SALA-ESPERA         PIC X(03).                            MA0190
