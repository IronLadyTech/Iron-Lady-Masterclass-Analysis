000100******************************************************************  MG0001
000200* FECHA       : 22/03/1994                                       *  MG0002
000300* PROGRAMADOR : EDGAR ESTRADA (EEDR)                             *  MG0003
000400* APLICACION  : CAPACITACION - MOTOR DE ENGAGEMENT               *  MG0004
000500* PROGRAMA    : MCENGSC1                                         *  MG0005
000600* TIPO        : BATCH                                            *  MG0006
000700* DESCRIPCION : LEE ASISTENCIA Y CHAT DE LAS SESIONES DE         *  MG0007
000800*             : CAPACITACION (MASTERCLASS), LOS CRUZA CONTRA EL  *  MG0008
000900*             : SISTEMA DE PROSPECTOS, CALCULA EL PUNTEO DE      *  MG0009
001000*             : ENGAGEMENT DE CADA ASISTENTE, CONSTRUYE LA LINEA *  MG0010
001100*             : DE TIEMPO DE SALIDA DE LA SESION, SELECCIONA LOS *  MG0011
001200*             : PROSPECTOS INACTIVOS (PUNTEO MENOR AL UMBRAL)   *   MG0012
001300*             : , ANALIZA POR SECTOR/GIRO Y GENERA LAS CARTAS DE *  MG0013
001400*             : SEGUIMIENTO POR CORREO                          *   MG0014
001500* ARCHIVOS    : ATTEND=A, CHATLOG=A, CRMLEAD=A, SCORES=S,        *  MG0015
001600*             : TIMELIN=S, PROFILE=S, SUMMARY=S, FOLLOWUP=S      *  MG0016
001700* ACCION (ES) : A=ACTUALIZA, S=SALIDA                            *  MG0017
001800* INSTALADO   : 22/03/1994                                       *  MG0018
001900* NOMBRE      : MOTOR DE ENGAGEMENT DE CAPACITACION              *  MG0019
002000* DESCRIPCION : CALIFICACION Y SEGUIMIENTO DE ASISTENTES         *  MG0020
002100******************************************************************  MG0021
002200*                 B I T A C O R A   D E   C A M B I O S          *  MG0022
002300******************************************************************  MG0023
002400* 1994-03-22 EEDR TK-5171  ALTA INICIAL DEL PROGRAMA             *  MG0024
002500* 1994-04-05 EEDR TK-5171  SE AGREGA EL CALCULO DE PUNTEO POR    *  MG0025
002600*                          ASISTENCIA, MENSAJES Y PREGUNTAS      *  MG0026
002700* 1994-04-19 EEDR TK-5171  SE AGREGA LA LINEA DE TIEMPO DE SALIDA*  MG0027
002800* 1994-05-02 EEDR TK-5171  SE AGREGA EL REPORTE DE RESUMEN       *  MG0028
002900* 1994-06-14 MHM   TK-5288  SE AGREGA EL CRUCE CONTRA PROSPECTOS *  MG0029
003000*                          (CRMLEAD) Y LA SELECCION DE           *  MG0030
003100*                          PROSPECTOS INACTIVOS PARA SEGUIMIENTO*   MG0031
003200* 1994-07-01 MHM   TK-5288  SE AGREGA EL REPORTE DE SEGUIMIENTO  *  MG0032
003300* 1995-02-09 EEDR TK-5401  SE AGREGA EL ANALISIS POR SECTOR/GIRO *  MG0033
003400*                          (PROFILE) Y LAS CARTAS DE SEGUIMIENTO *  MG0034
003500* 1995-02-23 EEDR TK-5401  SE AGREGA LA LISTA FIJA DE EQUIPOS    *  MG0035
003600*                          EXCLUIDOS DEL CRUCE (TEAMFILT)        *  MG0036
003700* 1996-11-11 MHM   TK-5790  SE CORRIGE EL REDONDEO DEL PUNTEO DE *  MG0037
003800*                          ASISTENCIA (ANTES TRUNCABA)           *  MG0038
003900* 1998-09-30 MHM   TK-6120  REVISION Y2K - SE VALIDAN LAS FECHAS *  MG0039
004000*                          DE CORRIDA CON SIGLO COMPLETO         *  MG0040
004100* 1999-01-08 MHM   TK-6402  SE AGREGA CRM-CORREO Y SCR-ASESOR/   *  MG0041
004200*                          SCR-SECTOR (CRUCE POR CORREO, YA NO  *   MG0042
004300*                          POR NOMBRE)                          *   MG0043
004400* 1999-06-17 JLRM  TK-6550  SE AGREGA EL LIMITE DE EXCLUSION DE  *  MG0044
004500*                          CORREOS DE DOMINIOS DE LA CASA        *  MG0045
004600* 2001-03-08 JLRM  TK-6801  SE AJUSTA LA CLASIFICACION DE        *  MG0046
004700*                          CATEGORIA (HOT/WARM/COLD) A LOS       *  MG0047
004800*                          NUEVOS RANGOS DEL AREA DE NEGOCIO     *  MG0048
004900******************************************************************  MG0049
005000 IDENTIFICATION DIVISION.                                           MG0050
005100 PROGRAM-ID.    MCENGSC1.                                           MG0051
005200 AUTHOR.        EDGAR ESTRADA.                                      MG0052
005300 INSTALLATION.  CAPACITACION - MOTOR DE ENGAGEMENT.                 MG0053
005400 DATE-WRITTEN.  22/03/1994.                                         MG0054
005500 DATE-COMPILED. 22/03/1994.                                         MG0055
005600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.              MG0056
005700******************************************************************  MG0057
005800 ENVIRONMENT DIVISION.                                              MG0058
005900 CONFIGURATION SECTION.                                             MG0059
006000 SOURCE-COMPUTER. IBM-370.                                          MG0060
006100 OBJECT-COMPUTER. IBM-370.                                          MG0061
006200 SPECIAL-NAMES.                                                     MG0062
006300     C01 IS TOP-OF-FORM.                                            MG0063
006400 INPUT-OUTPUT SECTION.                                              MG0064
006500 FILE-CONTROL.                                                      MG0065
006600     SELECT ATTEND   ASSIGN TO ATTEND                               MG0066
006700            ORGANIZATION IS LINE SEQUENTIAL                         MG0067
006800            ACCESS       IS SEQUENTIAL                              MG0068
006900            FILE STATUS  IS FS-ATTEND.                              MG0069
007000                                                                    MG0070
007100     SELECT CHATLOG  ASSIGN TO CHATLOG                              MG0071
007200            ORGANIZATION IS LINE SEQUENTIAL                         MG0072
007300            ACCESS       IS SEQUENTIAL                              MG0073
007400            FILE STATUS  IS FS-CHATLOG.                             MG0074
007500                                                                    MG0075
007600     SELECT CRMLEAD  ASSIGN TO CRMLEAD                              MG0076
007700            ORGANIZATION IS LINE SEQUENTIAL                         MG0077
007800            ACCESS       IS SEQUENTIAL                              MG0078
007900            FILE STATUS  IS FS-CRMLEAD.                             MG0079
008000                                                                    MG0080
008100     SELECT SCORES   ASSIGN TO SCORES                               MG0081
008200            ORGANIZATION IS LINE SEQUENTIAL                         MG0082
008300            ACCESS       IS SEQUENTIAL                              MG0083
008400            FILE STATUS  IS FS-SCORES.                              MG0084
008500                                                                    MG0085
008600     SELECT TIMELIN  ASSIGN TO TIMELIN                              MG0086
008700            ORGANIZATION IS LINE SEQUENTIAL                         MG0087
008800            ACCESS       IS SEQUENTIAL                              MG0088
008900            FILE STATUS  IS FS-TIMELIN.                             MG0089
009000                                                                    MG0090
009100     SELECT PROFILE  ASSIGN TO PROFILE                              MG0091
009200            ORGANIZATION IS LINE SEQUENTIAL                         MG0092
009300            ACCESS       IS SEQUENTIAL                              MG0093
009400            FILE STATUS  IS FS-PROFILE.                             MG0094
009500                                                                    MG0095
009600     SELECT SUMMARY  ASSIGN TO SUMMARY                              MG0096
009700            ORGANIZATION IS LINE SEQUENTIAL                         MG0097
009800            ACCESS       IS SEQUENTIAL                              MG0098
009900            FILE STATUS  IS FS-SUMMARY.                             MG0099
010000                                                                    MG0100
010100     SELECT FOLLOWUP ASSIGN TO FOLLOWUP                             MG0101
010200            ORGANIZATION IS LINE SEQUENTIAL                         MG0102
010300            ACCESS       IS SEQUENTIAL                              MG0103
010400            FILE STATUS  IS FS-FOLWUP.                              MG0104
010500                                                                    MG0105
010600 DATA DIVISION.                                                     MG0106
010700 FILE SECTION.                                                      MG0107
010800******************************************************************  MG0108
010900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *  MG0109
011000******************************************************************  MG0110
011100*   ASISTENCIA A LA SESION (ENTRADA)                                MG0111
011200*   MENSAJES DE CHAT DE LA SESION (ENTRADA)                         MG0112
011300*   PROSPECTOS DEL SISTEMA DE PROSPECTOS (ENTRADA)                  MG0113
011400*   PUNTEO DE ENGAGEMENT POR ASISTENTE (SALIDA)                     MG0114
011500*   LINEA DE TIEMPO DE SALIDA DE LA SESION (SALIDA)                 MG0115
011600*   ANALISIS POR SECTOR/GIRO (SALIDA)                               MG0116
011700*   REPORTE IMPRESO DE RESUMEN (SALIDA)                             MG0117
011800*   REPORTE IMPRESO DE SEGUIMIENTO DE ASESORES (SALIDA)             MG0118
011900 FD  ATTEND                                                         MG0119
012000     LABEL RECORDS ARE STANDARD.                                    MG0120
012100     COPY MLATT1.                                                   MG0121
012200 FD  CHATLOG                                                        MG0122
012300     LABEL RECORDS ARE STANDARD.                                    MG0123
012400     COPY MLCHT1.                                                   MG0124
012500 FD  CRMLEAD                                                        MG0125
012600     LABEL RECORDS ARE STANDARD.                                    MG0126
012700     COPY MLCRM1.                                                   MG0127
012800 FD  SCORES                                                         MG0128
012900     LABEL RECORDS ARE STANDARD.                                    MG0129
013000     COPY MLSCR1.                                                   MG0130
013100 FD  TIMELIN                                                        MG0131
013200     LABEL RECORDS ARE STANDARD.                                    MG0132
013300     COPY MLTML1.                                                   MG0133
013400 FD  PROFILE                                                        MG0134
013500     LABEL RECORDS ARE STANDARD.                                    MG0135
013600     COPY MLPRF1.                                                   MG0136
013700 FD  SUMMARY                                                        MG0137
013800     LABEL RECORDS ARE STANDARD.                                    MG0138
013900 01  REG-SUMMARY                    PIC X(132).                     MG0139
014000 FD  FOLLOWUP                                                       MG0140
014100     LABEL RECORDS ARE STANDARD.                                    MG0141
014200 01  REG-FOLWUP                     PIC X(132).                     MG0142
014300 WORKING-STORAGE SECTION.                                           MG0143
014400******************************************************************  MG0144
014500*     77  -  CONTADOR SUELTO DE CORREOS EXCLUIDOS DEL EQUIPO     *  MG0145
014600*     1999-06-17 JLRM TK-6550  SE AGREGA PARA EL DISPLAY FINAL   *  MG0146
014700******************************************************************  MG0147
014800 77  WKS-CONTADOR-EXCLUIDOS  COMP-3 PIC S9(07) VALUE ZERO.          MG0148
014900                                                                    MG0149
015000******************************************************************  MG0150
015100*           RECURSOS DE CONTROL DE FILE STATUS                   *  MG0151
015200******************************************************************  MG0152
015300 01  WKS-FS-STATUS.                                                 MG0153
015400     05  FS-ATTEND              PIC X(02) VALUE '00'.               MG0154
015500     05  FS-CHATLOG             PIC X(02) VALUE '00'.               MG0155
015600     05  FS-CRMLEAD              PIC X(02) VALUE '00'.              MG0156
015700     05  FS-SCORES              PIC X(02) VALUE '00'.               MG0157
015800     05  FS-TIMELIN              PIC X(02) VALUE '00'.              MG0158
015900     05  FS-PROFILE              PIC X(02) VALUE '00'.              MG0159
016000     05  FS-SUMMARY              PIC X(02) VALUE '00'.              MG0160
016100     05  FS-FOLWUP              PIC X(02) VALUE '00'.               MG0161
016200     05  FILLER                  PIC X(04) VALUE SPACES.            MG0162
016300                                                                    MG0163
016400******************************************************************  MG0164
016500*           INTERRUPTORES DE FIN DE ARCHIVO (INDICADORES)        *  MG0165
016600******************************************************************  MG0166
016700 01  WKS-INDICADORES.                                               MG0167
016800     05  WKS-FIN-ATTEND          PIC X(01) VALUE 'N'.               MG0168
016900         88  FIN-ATTEND                     VALUE 'S'.              MG0169
017000     05  WKS-FIN-CHATLOG         PIC X(01) VALUE 'N'.               MG0170
017100         88  FIN-CHATLOG                    VALUE 'S'.              MG0171
017200     05  WKS-FIN-CRMLEAD         PIC X(01) VALUE 'N'.               MG0172
017300         88  FIN-CRMLEAD                    VALUE 'S'.              MG0173
017400     05  WKS-HAY-ASESOR          PIC X(01) VALUE 'N'.               MG0174
017500         88  TIENE-ASESOR                   VALUE 'S'.              MG0175
017600     05  WKS-ES-PREGUNTA         PIC X(01) VALUE 'N'.               MG0176
017700         88  ES-PREGUNTA                    VALUE 'S'.              MG0177
017800     05  WKS-DOMINIO-CASA        PIC X(01) VALUE 'N'.               MG0178
017900         88  ES-DOMINIO-CASA                VALUE 'S'.              MG0179
018000     05  WKS-ES-EXCLUIDO-SW      PIC X(01) VALUE 'N'.               MG0180
018100         88  WKS-ES-EXCLUIDO                VALUE 'S'.              MG0181
018200     05  WKS-ENCONTRADO-SW       PIC X(01) VALUE 'N'.               MG0182
018300         88  WKS-ENCONTRADO                 VALUE 'S'.              MG0183
018400     05  WKS-HAY-DATOS-ESPERA    PIC X(01) VALUE 'N'.               MG0184
018500         88  HAY-DATOS-ESPERA               VALUE 'S'.              MG0185
018600     05  FILLER                  PIC X(01) VALUE SPACES.            MG0186
018700                                                                    MG0187
018800******************************************************************  MG0188
018900*           CONTADORES Y ACUMULADORES DE CONTROL (COMP)          *  MG0189
019000******************************************************************  MG0190
019100 01  WKS-CONTADORES          COMP.                                  MG0191
019200     05  WKS-I                   PIC S9(04).                        MG0192
019300     05  WKS-J                   PIC S9(04).                        MG0193
019400     05  WKS-K                   PIC S9(04).                        MG0194
019500     05  WKS-TOT-ATENDIO         PIC S9(04) VALUE 0.                MG0195
019600     05  WKS-TOT-MENSAJES        PIC S9(04) VALUE 0.                MG0196
019700     05  WKS-TOT-PREGUNTAS       PIC S9(04) VALUE 0.                MG0197
019800     05  WKS-TOT-PROSPECTOS      PIC S9(04) VALUE 0.                MG0198
019900     05  WKS-TOT-SECTORES        PIC S9(04) VALUE 0.                MG0199
020000     05  WKS-TOT-ESCRITOS-SCORE  PIC S9(04) VALUE 0.                MG0200
020100     05  WKS-MIN-SESION          PIC S9(04) VALUE 0.                MG0201
020200     05  WKS-MINUTO-ACTUAL       PIC S9(04) VALUE 0.                MG0202
020300     05  WKS-LARGO-CAMPO         PIC S9(04) VALUE 0.                MG0203
020400     05  WKS-POS                 PIC S9(04) VALUE 0.                MG0204
020500     05  WKS-CANT-CALIENTE       PIC S9(04) VALUE 0.                MG0205
020600     05  WKS-CANT-TIBIO          PIC S9(04) VALUE 0.                MG0206
020700     05  WKS-CANT-FRIO           PIC S9(04) VALUE 0.                MG0207
020800     05  WKS-CANT-ASIGNADO       PIC S9(04) VALUE 0.                MG0208
020900     05  WKS-CANT-SINASESOR      PIC S9(04) VALUE 0.                MG0209
021000     05  WKS-CANT-SEGUIMIENTO    PIC S9(04) VALUE 0.                MG0210
021100     05  WKS-POS-TABLA           PIC S9(04) VALUE 0.                MG0211
021200     05  WKS-LARGO-EMAIL         PIC S9(04) VALUE 0.                MG0212
021300     05  WKS-LARGO-NOMBRE        PIC S9(04) VALUE 0.                MG0213
021400     05  WKS-CANT-INACTIVOS-RM    PIC S9(04) VALUE 0.               MG0214
021500     05  FILLER                  PIC S9(04) VALUE 0.                MG0215
021600                                                                    MG0216
021700******************************************************************  MG0217
021800*           AREAS DE TRABAJO PARA CALCULOS DE PUNTEO             *  MG0218
021900******************************************************************  MG0219
022000 01  WKS-CALCULOS.                                                  MG0220
022100     05  WKS-NUM                 PIC S9(07)V9(02) COMP-3 VALUE 0.   MG0221
022200     05  WKS-DEN                 PIC S9(07)V9(02) COMP-3 VALUE 0.   MG0222
022300     05  WKS-RESULTADO           PIC S9(05)V9(02) COMP-3 VALUE 0.   MG0223
022400     05  WKS-PUNTEO-ATT          PIC S9(03)V9     VALUE 0.          MG0224
022500     05  WKS-PUNTEO-CHT          PIC S9(03)V9     VALUE 0.          MG0225
022600     05  WKS-PUNTEO-QST          PIC S9(03)V9     VALUE 0.          MG0226
022700     05  WKS-PUNTEO-END          PIC S9(03)V9     VALUE 0.          MG0227
022800     05  WKS-PUNTEO-TOT          PIC S9(03)V9     VALUE 0.          MG0228
022900     05  WKS-PROD-DUR            PIC S9(07) COMP  VALUE 0.          MG0229
023000     05  WKS-UMBRAL-FIN          PIC S9(07) COMP  VALUE 0.          MG0230
023100     05  WKS-UMBRAL-INACTIVO     PIC 9(03)V9      VALUE 40.0.       MG0231
023200     05  WKS-SWAP-SW             PIC X(01)        VALUE 'N'.        MG0232
023300         88  WKS-HUBO-CAMBIO              VALUE 'S'.                MG0233
023400     05  FILLER                  PIC X(01) VALUE SPACES.            MG0234
023500                                                                    MG0235
023600******************************************************************  MG0236
023700*           AREA DE COMPARACION DE TEXTO (MAYUS/MINUS, SUBCADENA)*  MG0237
023800******************************************************************  MG0238
023900 01  WKS-AREA-TEXTO.                                                MG0239
024000     05  WKS-TEXTO-80            PIC X(80).                         MG0240
024100     05  WKS-TEXTO-80-R  REDEFINES WKS-TEXTO-80.                    MG0241
024200         10  WKS-CARACTER        PIC X(01) OCCURS 80 TIMES.         MG0242
024300     05  WKS-SUBCADENA           PIC X(40).                         MG0243
024400     05  WKS-CONTADOR-TALLY      PIC S9(04) COMP VALUE 0.           MG0244
024500     05  WKS-EMAIL-NORM          PIC X(40).                         MG0245
024600     05  WKS-NOMBRE-ASISTENTE    PIC X(30).                         MG0246
024700     05  FILLER                  PIC X(10) VALUE SPACES.            MG0247
024800                                                                    MG0248
024900******************************************************************  MG0249
025000*           MASCARA PARA IMPRESION DE CONTADORES EN ESTADISTICAS *  MG0250
025100******************************************************************  MG0251
025200 01  WKS-MASCARA                 PIC ZZZ,ZZ9.                       MG0252
025300******************************************************************  MG0253
025400*     T A B L A   D E   A S I S T E N T E S   U N I C O S        *  MG0254
025500*     (ACUMULA ASISTENCIA, MENSAJES Y PREGUNTAS POR CORREO)      *  MG0255
025600******************************************************************  MG0256
025700 01  WKS-TABLA-ASISTENTES.                                          MG0257
025800     05  ATB-RENGLON OCCURS 500 TIMES                               MG0258
025900                     INDEXED BY ATB-NDX.                            MG0259
026000         10  ATB-CORREO          PIC X(40).                         MG0260
026100         10  ATB-NOMBRE          PIC X(30).                         MG0261
026200         10  ATB-DURACION        PIC 9(04) COMP.                    MG0262
026300         10  ATB-SALA-ESPERA     PIC X(03).                         MG0263
026400         10  ATB-CANT-MENSAJES   PIC 9(04) COMP VALUE 0.            MG0264
026500         10  ATB-CANT-PREGUNTAS  PIC 9(04) COMP VALUE 0.            MG0265
026600         10  ATB-PUNTEO-ATT      PIC 9(03)V9.                       MG0266
026700         10  ATB-PUNTEO-CHT      PIC 9(03)V9.                       MG0267
026800         10  ATB-PUNTEO-QST      PIC 9(03)V9.                       MG0268
026900         10  ATB-PUNTEO-END      PIC 9(02).                         MG0269
027000         10  ATB-PUNTEO-TOT      PIC 9(03)V9.                       MG0270
027100         10  ATB-CATEGORIA       PIC X(04).                         MG0271
027200         10  ATB-ASESOR          PIC X(25).                         MG0272
027300         10  ATB-SECTOR          PIC X(20).                         MG0273
027400         10  ATB-TIENE-CRUCE     PIC X(01) VALUE 'N'.               MG0274
027500             88  ATB-CRUZADO               VALUE 'S'.               MG0275
027600         10  FILLER              PIC X(05) VALUE SPACES.            MG0276
027700                                                                    MG0277
027800******************************************************************  MG0278
027900*     T A B L A   D E   M E N S A J E S   D E   C H A T          *  MG0279
028000******************************************************************  MG0280
028100 01  WKS-TABLA-MENSAJES.                                            MG0281
028200     05  MTB-RENGLON OCCURS 2000 TIMES                              MG0282
028300                     INDEXED BY MTB-NDX.                            MG0283
028400         10  MTB-REMITENTE       PIC X(30).                         MG0284
028500         10  MTB-ES-PREGUNTA     PIC X(01).                         MG0285
028600             88  MTB-PREGUNTA              VALUE 'S'.               MG0286
028700         10  FILLER              PIC X(05) VALUE SPACES.            MG0287
028800                                                                    MG0288
028900******************************************************************  MG0289
029000*     T A B L A   D E   P R O S P E C T O S   ( C R M )          *  MG0290
029100******************************************************************  MG0291
029200 01  WKS-TABLA-PROSPECTOS.                                          MG0292
029300     05  PTB-RENGLON OCCURS 500 TIMES                               MG0293
029400                     INDEXED BY PTB-NDX.                            MG0294
029500         10  PTB-ID              PIC X(12).                         MG0295
029600         10  PTB-NOMBRE          PIC X(15).                         MG0296
029700         10  PTB-APELLIDO        PIC X(15).                         MG0297
029800         10  PTB-CORREO          PIC X(40).                         MG0298
029900         10  PTB-ASESOR          PIC X(25).                         MG0299
030000         10  PTB-ESTADO          PIC X(15).                         MG0300
030100         10  PTB-ORIGEN          PIC X(15).                         MG0301
030200         10  PTB-SECTOR          PIC X(20).                         MG0302
030300         10  FILLER              PIC X(05) VALUE SPACES.            MG0303
030400                                                                    MG0304
030500******************************************************************  MG0305
030600*     T A B L A   D E   I N T E R V A L O S   D E   5   M I N    *  MG0306
030700*     (LINEA DE TIEMPO DE SALIDA, 0 AL MINUTO FINAL INCLUSIVE)   *  MG0307
030800******************************************************************  MG0308
030900 01  WKS-TABLA-INTERVALOS.                                          MG0309
031000     05  ITB-RENGLON OCCURS 50 TIMES.                               MG0310
031100         10  ITB-MINUTO          PIC 9(03) COMP.                    MG0311
031200         10  ITB-ASISTENTES      PIC 9(05) COMP.                    MG0312
031300         10  ITB-PORCENTAJE      PIC 9(03)V9.                       MG0313
031400         10  ITB-CAIDA           PIC 9(03)V9.                       MG0314
031500         10  FILLER              PIC X(03) VALUE SPACES.            MG0315
031600                                                                    MG0316
031700******************************************************************  MG0317
031800*     T A B L A   D E   S E C T O R E S / G I R O S   (PROFILE) *   MG0318
031900******************************************************************  MG0319
032000 01  WKS-TABLA-SECTORES.                                            MG0320
032100     05  STB-RENGLON OCCURS 100 TIMES                               MG0321
032200                     INDEXED BY STB-NDX.                            MG0322
032300         10  STB-SECTOR          PIC X(20).                         MG0323
032400         10  STB-CANTIDAD        PIC 9(05) COMP.                    MG0324
032500         10  STB-SUMA-PUNTEO     PIC 9(07)V9 COMP-3.                MG0325
032600         10  STB-SUMA-DURACION   PIC 9(07) COMP-3.                  MG0326
032700         10  STB-SUMA-ATT        PIC 9(07)V9 COMP-3.                MG0327
032800         10  STB-SUMA-CHT        PIC 9(07)V9 COMP-3.                MG0328
032900         10  STB-SUMA-QST        PIC 9(07)V9 COMP-3.                MG0329
033000         10  STB-CANT-CALIENTE   PIC 9(05) COMP.                    MG0330
033100         10  STB-CANT-TIBIO      PIC 9(05) COMP.                    MG0331
033200         10  STB-CANT-FRIO       PIC 9(05) COMP.                    MG0332
033300         10  STB-PUNTEO-PROM     PIC 9(03)V9.                       MG0333
033400         10  STB-DURACION-PROM   PIC 9(03)V9.                       MG0334
033500         10  STB-CHT-PROM        PIC 9(02)V9.                       MG0335
033600         10  STB-NIVEL           PIC X(06).                         MG0336
033700         10  STB-RECOMENDACION   PIC X(16).                         MG0337
033800         10  FILLER              PIC X(04) VALUE SPACES.            MG0338
033900                                                                    MG0339
034000******************************************************************  MG0340
034100*     RENGLON TEMPORAL PARA EL INTERCAMBIO DEL ORDENAMIENTO DE   *  MG0341
034200*     LA TABLA DE SECTORES (PROFILE)                             *  MG0342
034300******************************************************************  MG0343
034400 01  WKS-SEC-TEMP.                                                  MG0344
034500     05  FILLER              PIC X(20).                             MG0345
034600     05  FILLER              PIC 9(05) COMP.                        MG0346
034700     05  FILLER              PIC 9(07)V9 COMP-3.                    MG0347
034800     05  FILLER              PIC 9(07) COMP-3.                      MG0348
034900     05  FILLER              PIC 9(07)V9 COMP-3.                    MG0349
035000     05  FILLER              PIC 9(07)V9 COMP-3.                    MG0350
035100     05  FILLER              PIC 9(07)V9 COMP-3.                    MG0351
035200     05  FILLER              PIC 9(05) COMP.                        MG0352
035300     05  FILLER              PIC 9(05) COMP.                        MG0353
035400     05  FILLER              PIC 9(05) COMP.                        MG0354
035500     05  FILLER              PIC 9(03)V9.                           MG0355
035600     05  FILLER              PIC 9(03)V9.                           MG0356
035700     05  FILLER              PIC 9(02)V9.                           MG0357
035800     05  FILLER              PIC X(06).                             MG0358
035900     05  FILLER              PIC X(16).                             MG0359
036000     05  FILLER              PIC X(04).                             MG0360
036100                                                                    MG0361
036200******************************************************************  MG0362
036300*     T A B L A   D E   A S E S O R E S   ( R M F O L L O W )    *  MG0363
036400*     (PROSPECTOS INACTIVOS, PUNTEO MENOR AL UMBRAL)             *  MG0364
036500******************************************************************  MG0365
036600 01  WKS-TABLA-SEGUIMIENTO.                                         MG0366
036700     05  RTB-RENGLON OCCURS 500 TIMES                               MG0367
036800                     INDEXED BY RTB-NDX.                            MG0368
036900         10  RTB-NOMBRE          PIC X(30).                         MG0369
037000         10  RTB-CORREO          PIC X(40).                         MG0370
037100         10  RTB-SECTOR          PIC X(20).                         MG0371
037200         10  RTB-PUNTEO          PIC 9(03)V9.                       MG0372
037300         10  RTB-DURACION        PIC 9(04) COMP.                    MG0373
037400         10  RTB-CATEGORIA       PIC X(04).                         MG0374
037500         10  RTB-ASESOR          PIC X(25).                         MG0375
037600         10  RTB-ORIGEN          PIC X(15).                         MG0376
037700         10  FILLER              PIC X(05) VALUE SPACES.            MG0377
037800                                                                    MG0378
037900******************************************************************  MG0379
038000*     RENGLON TEMPORAL PARA EL INTERCAMBIO DEL ORDENAMIENTO      *  MG0380
038100******************************************************************  MG0381
038200 01  WKS-SEG-TEMP.                                                  MG0382
038300     05  FILLER              PIC X(30).                             MG0383
038400     05  FILLER              PIC X(40).                             MG0384
038500     05  FILLER              PIC X(20).                             MG0385
038600     05  FILLER              PIC 9(03)V9.                           MG0386
038700     05  FILLER              PIC 9(04) COMP.                        MG0387
038800     05  FILLER              PIC X(04).                             MG0388
038900     05  FILLER              PIC X(25).                             MG0389
039000     05  FILLER              PIC X(15).                             MG0390
039100     05  FILLER              PIC X(05).                             MG0391
039200                                                                    MG0392
039300******************************************************************  MG0393
039400*     LISTA FIJA DE CORREOS EXCLUIDOS (TEAMFILT) - BUZONES DEL   *  MG0394
039500*     EQUIPO INTERNO, NUNCA SON PROSPECTO NI SE CRUZAN VS CRM    *  MG0395
039600******************************************************************  MG0396
039700 01  WKS-TABLA-EXCLUSION.                                           MG0397
039800     05  FILLER     PIC X(30) VALUE 'afreen786@gmail.com'.          MG0398
039900     05  FILLER     PIC X(30) VALUE 'abhinayajanagama@gmail.com'.   MG0399
040000     05  FILLER     PIC X(30) VALUE 'farhanaaz0416@gmail.com'.      MG0400
040100     05  FILLER     PIC X(30) VALUE 'mghkhandelwal93@gmail.com'.    MG0401
040200     05  FILLER     PIC X(30) VALUE 'sharanchhabra65@gmail.com'.    MG0402
040300 01  WKS-TABLA-EXCLUSION-R REDEFINES WKS-TABLA-EXCLUSION.           MG0403
040400     05  EXT-RENGLON  PIC X(30) OCCURS 5 TIMES INDEXED BY EXT-NDX.  MG0404
040500                                                                    MG0405
040600******************************************************************  MG0406
040700*     DOMINIOS DEL EQUIPO (TEAMFILT)                             *  MG0407
040800******************************************************************  MG0408
040900 01  WKS-DOMINIOS-EQUIPO.                                           MG0409
041000     05  WKS-DOM-1         PIC X(16) VALUE '@iamironlady.com'.      MG0410
041100     05  WKS-DOM-1-LARGO   PIC 9(02) VALUE 16.                      MG0411
041200     05  WKS-DOM-2         PIC X(13) VALUE '@ironlady.com'.         MG0412
041300     05  WKS-DOM-2-LARGO   PIC 9(02) VALUE 13.                      MG0413
041400     05  FILLER                  PIC X(08) VALUE SPACES.            MG0414
041500******************************************************************  MG0415
041600*     E S T A D I S T I C A S   D E   S A L I D A               *   MG0416
041700******************************************************************  MG0417
041800 01  WKS-ESTADISTICAS-SALIDA.                                       MG0418
041900     05  ES-TOTAL-PART           PIC 9(05) COMP VALUE 0.            MG0419
042000     05  ES-CANT-ESPERA          PIC 9(05) COMP VALUE 0.            MG0420
042100     05  ES-CANT-ADMITIDOS       PIC 9(05) COMP VALUE 0.            MG0421
042200     05  ES-SUMA-DUR-ADMITIDOS   PIC 9(07) COMP VALUE 0.            MG0422
042300     05  ES-OVR-5                PIC 9(05) COMP VALUE 0.            MG0423
042400     05  ES-OVR-10               PIC 9(05) COMP VALUE 0.            MG0424
042500     05  ES-OVR-60               PIC 9(05) COMP VALUE 0.            MG0425
042600     05  ES-OVR-100              PIC 9(05) COMP VALUE 0.            MG0426
042700     05  ES-ADM-5                PIC 9(05) COMP VALUE 0.            MG0427
042800     05  ES-ADM-10               PIC 9(05) COMP VALUE 0.            MG0428
042900     05  ES-ADM-60               PIC 9(05) COMP VALUE 0.            MG0429
043000     05  ES-ADM-100              PIC 9(05) COMP VALUE 0.            MG0430
043100     05  ES-OVR-5-PCT            PIC 9(03)V9    VALUE 0.            MG0431
043200     05  ES-OVR-10-PCT           PIC 9(03)V9    VALUE 0.            MG0432
043300     05  ES-OVR-60-PCT           PIC 9(03)V9    VALUE 0.            MG0433
043400     05  ES-OVR-100-PCT          PIC 9(03)V9    VALUE 0.            MG0434
043500     05  ES-ADM-5-PCT            PIC 9(03)V9    VALUE 0.            MG0435
043600     05  ES-ADM-10-PCT           PIC 9(03)V9    VALUE 0.            MG0436
043700     05  ES-ADM-60-PCT           PIC 9(03)V9    VALUE 0.            MG0437
043800     05  ES-ADM-100-PCT          PIC 9(03)V9    VALUE 0.            MG0438
043900     05  ES-ADM-DURACION-PROM    PIC 9(03)V9    VALUE 0.            MG0439
044000     05  FILLER                  PIC X(05) VALUE SPACES.            MG0440
044100                                                                    MG0441
044200******************************************************************  MG0442
044300*     T O P   3   C A I D A S   D E   L A   L I N E A   D E      *  MG0443
044400*     T I E M P O   ( M A Y O R E S   D R O P - O F F S )        *  MG0444
044500******************************************************************  MG0445
044600 01  WKS-TOP-CAIDAS.                                                MG0446
044700     05  TOP-RENGLON OCCURS 3 TIMES INDEXED BY TOP-NDX.             MG0447
044800         10  TOP-MINUTO          PIC 9(03)    VALUE 0.              MG0448
044900         10  TOP-CAIDA           PIC 9(03)V9  VALUE 0.              MG0449
045000         10  TOP-PORCENTAJE      PIC 9(03)V9  VALUE 0.              MG0450
045100         10  FILLER              PIC X(03) VALUE SPACES.            MG0451
045200******************************************************************  MG0452
045300*           FECHA DE CORRIDA (AAMMDD) Y SU EDITADA DD/MM/AA      *  MG0453
045400*           (TK-6120 - REVISION Y2K)                             *  MG0454
045500******************************************************************  MG0455
045600 01  WKS-FECHA-SISTEMA.                                             MG0456
045700     05  WKS-FECHA-AAMMDD        PIC 9(06).                         MG0457
045800 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.               MG0458
045900     05  WKS-FECHA-AA            PIC 9(02).                         MG0459
046000     05  WKS-FECHA-MM            PIC 9(02).                         MG0460
046100     05  WKS-FECHA-DD            PIC 9(02).                         MG0461
046200 01  WKS-FECHA-EDITADA.                                             MG0462
046300     05  FE-DD                   PIC 99.                            MG0463
046400     05  FILLER                  PIC X VALUE '/'.                   MG0464
046500     05  FE-MM                   PIC 99.                            MG0465
046600     05  FILLER                  PIC X VALUE '/'.                   MG0466
046700     05  FE-AA                   PIC 99.                            MG0467
046800                                                                    MG0468
046900******************************************************************  MG0469
047000*           ACUMULADORES GENERALES DEL REPORTE SUMMARY           *  MG0470
047100******************************************************************  MG0471
047200 01  WKS-TOTALES-GENERALES       COMP.                              MG0472
047300     05  WKS-SUMA-DURACION-GRAL  PIC 9(07) VALUE 0.                 MG0473
047400 01  WKS-DURACION-PROM-GRAL      PIC 9(03)V9 VALUE 0.               MG0474
047500                                                                    MG0475
047600******************************************************************  MG0476
047700*           RENGLONES DE IMPRESION DEL REPORTE SUMMARY           *  MG0477
047800******************************************************************  MG0478
047900 01  WKS-SUM-TITULO.                                                MG0479
048000     05  FILLER                  PIC X(05) VALUE SPACES.            MG0480
048100     05  ST-TITULO                PIC X(60)                         MG0481
048200         VALUE 'RESUMEN - MOTOR DE ANALISIS DE ENGAGEMENT'.         MG0482
048300     05  FILLER                  PIC X(67) VALUE SPACES.            MG0483
048400 01  WKS-SUM-SUBTITULO.                                             MG0484
048500     05  FILLER                  PIC X(05) VALUE SPACES.            MG0485
048600     05  SST-TEXTO                PIC X(18)                         MG0486
048700         VALUE 'FECHA DE CORRIDA: '.                                MG0487
048800     05  SST-FECHA                PIC X(08).                        MG0488
048900     05  FILLER                  PIC X(101) VALUE SPACES.           MG0489
049000 01  WKS-SUM-SEPARADOR.                                             MG0490
049100     05  FILLER                  PIC X(05) VALUE SPACES.            MG0491
049200     05  SSP-LINEA                PIC X(60) VALUE ALL '-'.          MG0492
049300     05  FILLER                  PIC X(67) VALUE SPACES.            MG0493
049400 01  WKS-SUM-DETALLE.                                               MG0494
049500     05  FILLER                  PIC X(05) VALUE SPACES.            MG0495
049600     05  SD-ETIQUETA              PIC X(45).                        MG0496
049700     05  SD-VALOR                 PIC ZZZ,ZZ9.9.                    MG0497
049800     05  FILLER                  PIC X(02) VALUE SPACES.            MG0498
049900     05  SD-PCT                   PIC ZZ9.9.                        MG0499
050000     05  SD-PCT-SIGNO             PIC X(01).                        MG0500
050100     05  FILLER                  PIC X(65) VALUE SPACES.            MG0501
050200 01  WKS-SUM-CAIDA.                                                 MG0502
050300     05  FILLER                  PIC X(05) VALUE SPACES.            MG0503
050400     05  SCA-ETIQUETA             PIC X(20) VALUE 'MINUTO'.         MG0504
050500     05  SCA-MINUTO               PIC ZZ9.                          MG0505
050600     05  FILLER                  PIC X(05) VALUE SPACES.            MG0506
050700     05  SCA-ETIQUETA2            PIC X(25)                         MG0507
050800         VALUE 'CAIDA EN PORCENTAJE'.                               MG0508
050900     05  SCA-PCT                  PIC ZZ9.9.                        MG0509
051000     05  FILLER                  PIC X(01) VALUE '%'.               MG0510
051100     05  FILLER                  PIC X(71) VALUE SPACES.            MG0511
051200 01  WKS-SUM-PERFIL-LINEA.                                          MG0512
051300     05  FILLER                  PIC X(05) VALUE SPACES.            MG0513
051400     05  SPL-PROFILE              PIC X(20).                        MG0514
051500     05  FILLER                  PIC X(02) VALUE SPACES.            MG0515
051600     05  SPL-CANTIDAD             PIC ZZZ,ZZ9.                      MG0516
051700     05  FILLER                  PIC X(02) VALUE SPACES.            MG0517
051800     05  SPL-PUNTEO               PIC ZZ9.9.                        MG0518
051900     05  FILLER                  PIC X(02) VALUE SPACES.            MG0519
052000     05  SPL-NIVEL                PIC X(06).                        MG0520
052100     05  FILLER                  PIC X(02) VALUE SPACES.            MG0521
052200     05  SPL-RECOMENDACION        PIC X(16).                        MG0522
052300     05  FILLER                  PIC X(64) VALUE SPACES.            MG0523
052400                                                                    MG0524
052500******************************************************************  MG0525
052600*           RENGLONES DE IMPRESION DEL REPORTE FOLLOWUP          *  MG0526
052700******************************************************************  MG0527
052800 01  WKS-FOL-SEPARADOR.                                             MG0528
052900     05  FILLER                  PIC X(05) VALUE SPACES.            MG0529
053000     05  SFS-LINEA                PIC X(60) VALUE ALL '='.          MG0530
053100     05  FILLER                  PIC X(67) VALUE SPACES.            MG0531
053200 01  WKS-FOL-RM.                                                    MG0532
053300     05  FILLER                  PIC X(05) VALUE SPACES.            MG0533
053400     05  SFR-ETIQUETA             PIC X(04) VALUE 'RM: '.           MG0534
053500     05  SFR-ASESOR               PIC X(25).                        MG0535
053600     05  FILLER                  PIC X(98) VALUE SPACES.            MG0536
053700 01  WKS-FOL-TOTAL.                                                 MG0537
053800     05  FILLER                  PIC X(05) VALUE SPACES.            MG0538
053900     05  SFT-ETIQUETA             PIC X(23)                         MG0539
054000         VALUE 'TOTAL INACTIVE LEADS: '.                            MG0540
054100     05  SFT-CANTIDAD             PIC ZZ9.                          MG0541
054200     05  FILLER                  PIC X(101) VALUE SPACES.           MG0542
054300 01  WKS-FOL-CABEZAL.                                               MG0543
054400     05  FILLER                  PIC X(05) VALUE SPACES.            MG0544
054500     05  SFC-ETIQUETA             PIC X(06) VALUE 'LEAD #'.         MG0545
054600     05  SFC-NUMERO               PIC ZZ9.                          MG0546
054700     05  SFC-SEP1                 PIC X(02) VALUE ': '.             MG0547
054800     05  SFC-NOMBRE               PIC X(30).                        MG0548
054900     05  SFC-SEP2                 PIC X(02) VALUE ' ('.             MG0549
055000     05  SFC-CORREO               PIC X(40).                        MG0550
055100     05  SFC-SEP3                 PIC X(01) VALUE ')'.              MG0551
055200     05  FILLER                  PIC X(45) VALUE SPACES.            MG0552
055300 01  WKS-FOL-DATOS.                                                 MG0553
055400     05  FILLER                  PIC X(05) VALUE SPACES.            MG0554
055500     05  SFD-ETIQUETA1            PIC X(10) VALUE 'CATEGORY: '.     MG0555
055600     05  SFD-CATEGORIA            PIC X(04).                        MG0556
055700     05  FILLER                  PIC X(02) VALUE SPACES.            MG0557
055800     05  SFD-ETIQUETA2            PIC X(07) VALUE 'SCORE: '.        MG0558
055900     05  SFD-PUNTEO               PIC ZZ9.9.                        MG0559
056000     05  FILLER                  PIC X(98) VALUE SPACES.            MG0560
056100 01  WKS-FOL-DURACION.                                              MG0561
056200     05  FILLER                  PIC X(05) VALUE SPACES.            MG0562
056300     05  SFU-ETIQUETA             PIC X(10) VALUE 'DURATION: '.     MG0563
056400     05  SFU-DURACION             PIC ZZZ9.                         MG0564
056500     05  SFU-ETIQUETA2            PIC X(09) VALUE ' MINUTES '.      MG0565
056600     05  FILLER                  PIC X(100) VALUE SPACES.           MG0566
056700 01  WKS-FOL-CUERPO.                                                MG0567
056800     05  FILLER                  PIC X(05) VALUE SPACES.            MG0568
056900     05  SFB-TEXTO                PIC X(120).                       MG0569
057000     05  FILLER                  PIC X(07) VALUE SPACES.            MG0570
057100 01  WKS-TEXTO-ENGANCHE          PIC X(30).                         MG0571
057200 PROCEDURE DIVISION.                                                MG0572
057300******************************************************************  MG0573
057400*               S E C C I O N    P R I N C I P A L                  MG0574
057500******************************************************************  MG0575
057600 000-MAIN SECTION.                                                  MG0576
057700     PERFORM 010-APERTURA-ARCHIVOS                                  MG0577
057800     MOVE 60 TO WKS-MIN-SESION                                      MG0578
057900     PERFORM 100-ATTLOAD                                            MG0579
058000     PERFORM 200-CHATLOAD                                           MG0580
058100     PERFORM 300-CRMLOAD                                            MG0581
058200     PERFORM 400-MATCH                                              MG0582
058300     PERFORM 500-SCORE THRU 500-SCORE-E                             MG0583
058400     PERFORM 600-TIMELINE THRU 600-TIMELINE-E                       MG0584
058500     PERFORM 700-RMFOLLOW                                           MG0585
058600     PERFORM 800-PROFILE                                            MG0586
058700     PERFORM 900-SUMMARY THRU 900-SUMMARY-E                         MG0587
058800     PERFORM 950-EMAIL                                              MG0588
058900     PERFORM 990-CIERRA-ARCHIVOS                                    MG0589
059000     STOP RUN.                                                      MG0590
059100 000-MAIN-E. EXIT.                                                  MG0591
059200                                                                    MG0592
059300 010-APERTURA-ARCHIVOS SECTION.                                     MG0593
059400     OPEN INPUT  ATTEND CHATLOG CRMLEAD                             MG0594
059500          OUTPUT SCORES TIMELIN PROFILE SUMMARY FOLLOWUP            MG0595
059600     IF FS-ATTEND NOT = '00'                                        MG0596
059700        DISPLAY '>>> ERROR AL ABRIR ATTEND, FS=' FS-ATTEND          MG0597
059800                UPON CONSOLE                                        MG0598
059900        MOVE 91 TO RETURN-CODE                                      MG0599
060000        STOP RUN                                                    MG0600
060100     END-IF                                                         MG0601
060200     IF FS-CHATLOG NOT = '00'                                       MG0602
060300        DISPLAY '>>> ERROR AL ABRIR CHATLOG, FS=' FS-CHATLOG        MG0603
060400                UPON CONSOLE                                        MG0604
060500        MOVE 91 TO RETURN-CODE                                      MG0605
060600        STOP RUN                                                    MG0606
060700     END-IF                                                         MG0607
060800     IF FS-CRMLEAD NOT = '00'                                       MG0608
060900        DISPLAY '>>> ERROR AL ABRIR CRMLEAD, FS=' FS-CRMLEAD        MG0609
061000                UPON CONSOLE                                        MG0610
061100        MOVE 91 TO RETURN-CODE                                      MG0611
061200        STOP RUN                                                    MG0612
061300     END-IF.                                                        MG0613
061400 010-APERTURA-ARCHIVOS-E. EXIT.                                     MG0614
061500                                                                    MG0615
061600******************************************************************  MG0616
061700*     1 0 0  -  A T T L O A D                                    *  MG0617
061800*     LEE ASISTENCIA, FILTRA EQUIPO (TEAMFILT) Y ACUMULA POR     *  MG0618
061900*     CORREO UNICO (SUMA DURACION, PRIMER VALOR PARA EL RESTO)  *   MG0619
062000******************************************************************  MG0620
062100 100-ATTLOAD SECTION.                                               MG0621
062200     PERFORM 110-LEE-ATTEND                                         MG0622
062300     PERFORM 112-PROCESA-ATTEND UNTIL FIN-ATTEND.                   MG0623
062400 100-ATTLOAD-E. EXIT.                                               MG0624
062500                                                                    MG0625
062600 110-LEE-ATTEND SECTION.                                            MG0626
062700     READ ATTEND                                                    MG0627
062800       AT END                                                       MG0628
062900          MOVE 'S' TO WKS-FIN-ATTEND                                MG0629
063000          GO TO 110-LEE-ATTEND-E                                    MG0630
063100     END-READ                                                       MG0631
063200     IF FS-ATTEND NOT = '00'                                        MG0632
063300        DISPLAY '>>> ERROR DE LECTURA EN ATTEND, FS=' FS-ATTEND     MG0633
063400                UPON CONSOLE                                        MG0634
063500        MOVE 'S' TO WKS-FIN-ATTEND                                  MG0635
063600        GO TO 110-LEE-ATTEND-E                                      MG0636
063700     END-IF.                                                        MG0637
063800 110-LEE-ATTEND-E. EXIT.                                            MG0638
063900                                                                    MG0639
064000 112-PROCESA-ATTEND SECTION.                                        MG0640
064100     MOVE ATT-CORREO TO WKS-TEXTO-80                                MG0641
064200     PERFORM 999-RECORTA-Y-MINUSCULA                                MG0642
064300     MOVE WKS-TEXTO-80(1:40) TO WKS-EMAIL-NORM                      MG0643
064400     PERFORM 115-FILTRO-EQUIPO                                      MG0644
064500     IF WKS-ES-EXCLUIDO                                             MG0645
064600        ADD 1 TO WKS-CONTADOR-EXCLUIDOS                             MG0646
064700     ELSE                                                           MG0647
064800        PERFORM 120-ACUMULA-ATENDIO                                 MG0648
064900     END-IF                                                         MG0649
065000     PERFORM 110-LEE-ATTEND.                                        MG0650
065100 112-PROCESA-ATTEND-E. EXIT.                                        MG0651
065200                                                                    MG0652
065300******************************************************************  MG0653
065400*     1 1 5  -  F I L T R O   D E   E Q U I P O   (TEAMFILT)     *  MG0654
065500*     EXCLUYE CORREO DE DOMINIO DE LA CASA O DE LA LISTA FIJA    *  MG0655
065600******************************************************************  MG0656
065700 115-FILTRO-EQUIPO SECTION.                                         MG0657
065800     MOVE 'N' TO WKS-ES-EXCLUIDO-SW                                 MG0658
065900     MOVE WKS-EMAIL-NORM TO WKS-TEXTO-80                            MG0659
066000     PERFORM 999-LARGO-RECORTADO                                    MG0660
066100     MOVE WKS-LARGO-CAMPO TO WKS-LARGO-EMAIL                        MG0661
066200                                                                    MG0662
066300     IF WKS-LARGO-EMAIL > WKS-DOM-1-LARGO                           MG0663
066400        COMPUTE WKS-POS = WKS-LARGO-EMAIL - WKS-DOM-1-LARGO + 1     MG0664
066500        IF WKS-EMAIL-NORM (WKS-POS:WKS-DOM-1-LARGO) = WKS-DOM-1     MG0665
066600           MOVE 'S' TO WKS-ES-EXCLUIDO-SW                           MG0666
066700        END-IF                                                      MG0667
066800     END-IF                                                         MG0668
066900                                                                    MG0669
067000     IF WKS-ES-EXCLUIDO-SW = 'N'                                    MG0670
067100     AND WKS-LARGO-EMAIL > WKS-DOM-2-LARGO                          MG0671
067200        COMPUTE WKS-POS = WKS-LARGO-EMAIL - WKS-DOM-2-LARGO + 1     MG0672
067300        IF WKS-EMAIL-NORM (WKS-POS:WKS-DOM-2-LARGO) = WKS-DOM-2     MG0673
067400           MOVE 'S' TO WKS-ES-EXCLUIDO-SW                           MG0674
067500        END-IF                                                      MG0675
067600     END-IF                                                         MG0676
067700                                                                    MG0677
067800     IF WKS-ES-EXCLUIDO-SW = 'N'                                    MG0678
067900        SET EXT-NDX TO 1                                            MG0679
068000        SEARCH EXT-RENGLON                                          MG0680
068100           AT END                                                   MG0681
068200              CONTINUE                                              MG0682
068300           WHEN EXT-RENGLON (EXT-NDX) = WKS-EMAIL-NORM              MG0683
068400              MOVE 'S' TO WKS-ES-EXCLUIDO-SW                        MG0684
068500        END-SEARCH                                                  MG0685
068600     END-IF.                                                        MG0686
068700 115-FILTRO-EQUIPO-E. EXIT.                                         MG0687
068800                                                                    MG0688
068900******************************************************************  MG0689
069000*     1 2 0  -  A C U M U L A   P O R   C O R R E O   U N I C O  *  MG0690
069100******************************************************************  MG0691
069200 120-ACUMULA-ATENDIO SECTION.                                       MG0692
069300     PERFORM 130-BUSCA-ATENDIO                                      MG0693
069400     IF WKS-ENCONTRADO                                              MG0694
069500        ADD ATT-DURACION TO ATB-DURACION (WKS-POS-TABLA)            MG0695
069600     ELSE                                                           MG0696
069700        ADD 1 TO WKS-TOT-ATENDIO                                    MG0697
069800        SET ATB-NDX TO WKS-TOT-ATENDIO                              MG0698
069900        MOVE WKS-EMAIL-NORM  TO ATB-CORREO (ATB-NDX)                MG0699
070000        MOVE ATT-NOMBRE      TO ATB-NOMBRE (ATB-NDX)                MG0700
070100        MOVE ATT-DURACION    TO ATB-DURACION (ATB-NDX)              MG0701
070200        MOVE ATT-SALA-ESPERA TO ATB-SALA-ESPERA (ATB-NDX)           MG0702
070300        MOVE 0               TO ATB-CANT-MENSAJES (ATB-NDX)         MG0703
070400        MOVE 0               TO ATB-CANT-PREGUNTAS (ATB-NDX)        MG0704
070500        MOVE 'N'             TO ATB-TIENE-CRUCE (ATB-NDX)           MG0705
070600     END-IF.                                                        MG0706
070700 120-ACUMULA-ATENDIO-E. EXIT.                                       MG0707
070800                                                                    MG0708
070900******************************************************************  MG0709
071000*     130 - BUSCA ATENDIO POR CORREO                             *  MG0710
071100******************************************************************  MG0711
071200 130-BUSCA-ATENDIO SECTION.                                         MG0712
071300     MOVE 'N' TO WKS-ENCONTRADO-SW                                  MG0713
071400     MOVE 0   TO WKS-POS-TABLA                                      MG0714
071500     IF WKS-TOT-ATENDIO > 0                                         MG0715
071600        SET ATB-NDX TO 1                                            MG0716
071700        SEARCH ATB-RENGLON                                          MG0717
071800           AT END                                                   MG0718
071900              CONTINUE                                              MG0719
072000           WHEN ATB-CORREO (ATB-NDX) = WKS-EMAIL-NORM               MG0720
072100              MOVE 'S'     TO WKS-ENCONTRADO-SW                     MG0721
072200              SET WKS-POS-TABLA TO ATB-NDX                          MG0722
072300        END-SEARCH                                                  MG0723
072400     END-IF.                                                        MG0724
072500 130-BUSCA-ATENDIO-E. EXIT.                                         MG0725
072600******************************************************************  MG0726
072700*     2 0 0  -  C H A T L O A D                                  *  MG0727
072800*     LEE EL CHAT DE LA SESION A UNA TABLA EN MEMORIA, MARCANDO  *  MG0728
072900*     CADA MENSAJE COMO PREGUNTA SI CONTIENE "?"                *   MG0729
073000******************************************************************  MG0730
073100 200-CHATLOAD SECTION.                                              MG0731
073200     PERFORM 210-LEE-CHATLOG                                        MG0732
073300     PERFORM 212-PROCESA-CHATLOG UNTIL FIN-CHATLOG.                 MG0733
073400 200-CHATLOAD-E. EXIT.                                              MG0734
073500                                                                    MG0735
073600 210-LEE-CHATLOG SECTION.                                           MG0736
073700     READ CHATLOG                                                   MG0737
073800       AT END                                                       MG0738
073900          MOVE 'S' TO WKS-FIN-CHATLOG                               MG0739
074000     END-READ.                                                      MG0740
074100 210-LEE-CHATLOG-E. EXIT.                                           MG0741
074200                                                                    MG0742
074300 212-PROCESA-CHATLOG SECTION.                                       MG0743
074400     IF CHT-REMITENTE NOT = SPACES                                  MG0744
074500        ADD 1 TO WKS-TOT-MENSAJES                                   MG0745
074600        SET MTB-NDX TO WKS-TOT-MENSAJES                             MG0746
074700        MOVE CHT-REMITENTE TO MTB-REMITENTE (MTB-NDX)               MG0747
074800        MOVE 'N'           TO MTB-ES-PREGUNTA (MTB-NDX)             MG0748
074900        MOVE SPACES        TO WKS-TEXTO-80                          MG0749
075000        MOVE CHT-MENSAJE   TO WKS-TEXTO-80                          MG0750
075100        MOVE '?'           TO WKS-SUBCADENA (1:1)                   MG0751
075200        INSPECT WKS-TEXTO-80 TALLYING WKS-CONTADOR-TALLY            MG0752
075300           FOR ALL WKS-SUBCADENA (1:1)                              MG0753
075400        IF WKS-CONTADOR-TALLY > 0                                   MG0754
075500           MOVE 'S' TO MTB-ES-PREGUNTA (MTB-NDX)                    MG0755
075600           ADD  1   TO WKS-TOT-PREGUNTAS                            MG0756
075700        END-IF                                                      MG0757
075800     END-IF                                                         MG0758
075900     PERFORM 210-LEE-CHATLOG.                                       MG0759
076000 212-PROCESA-CHATLOG-E. EXIT.                                       MG0760
076100                                                                    MG0761
076200******************************************************************  MG0762
076300*     3 0 0  -  C R M L O A D                                    *  MG0763
076400*     LEE LOS PROSPECTOS DEL CRM A UNA TABLA EN MEMORIA,         *  MG0764
076500*     NORMALIZANDO EL CORREO A MINUSCULAS                        *  MG0765
076600******************************************************************  MG0766
076700 300-CRMLOAD SECTION.                                               MG0767
076800     PERFORM 310-LEE-CRMLEAD                                        MG0768
076900     PERFORM 312-PROCESA-CRMLEAD UNTIL FIN-CRMLEAD.                 MG0769
077000 300-CRMLOAD-E. EXIT.                                               MG0770
077100                                                                    MG0771
077200 310-LEE-CRMLEAD SECTION.                                           MG0772
077300     READ CRMLEAD                                                   MG0773
077400       AT END                                                       MG0774
077500          MOVE 'S' TO WKS-FIN-CRMLEAD                               MG0775
077600     END-READ.                                                      MG0776
077700 310-LEE-CRMLEAD-E. EXIT.                                           MG0777
077800                                                                    MG0778
077900 312-PROCESA-CRMLEAD SECTION.                                       MG0779
078000     ADD 1 TO WKS-TOT-PROSPECTOS                                    MG0780
078100     SET PTB-NDX TO WKS-TOT-PROSPECTOS                              MG0781
078200     MOVE CRM-ID       TO PTB-ID       (PTB-NDX)                    MG0782
078300     MOVE CRM-NOMBRE   TO PTB-NOMBRE   (PTB-NDX)                    MG0783
078400     MOVE CRM-APELLIDO TO PTB-APELLIDO (PTB-NDX)                    MG0784
078500     MOVE CRM-ASESOR   TO PTB-ASESOR   (PTB-NDX)                    MG0785
078600     MOVE CRM-ESTADO   TO PTB-ESTADO   (PTB-NDX)                    MG0786
078700     MOVE CRM-ORIGEN   TO PTB-ORIGEN   (PTB-NDX)                    MG0787
078800     MOVE CRM-SECTOR   TO PTB-SECTOR   (PTB-NDX)                    MG0788
078900     MOVE SPACES       TO WKS-TEXTO-80                              MG0789
079000     MOVE CRM-CORREO   TO WKS-TEXTO-80                              MG0790
079100     PERFORM 999-RECORTA-Y-MINUSCULA                                MG0791
079200     MOVE WKS-TEXTO-80 (1:40) TO PTB-CORREO (PTB-NDX)               MG0792
079300     PERFORM 310-LEE-CRMLEAD.                                       MG0793
079400 312-PROCESA-CRMLEAD-E. EXIT.                                       MG0794
079500                                                                    MG0795
079600******************************************************************  MG0796
079700*     4 0 0  -  M A T C H                                        *  MG0797
079800*     CRUZA CADA ASISTENTE UNICO CONTRA LA TABLA DE PROSPECTOS   *  MG0798
079900*     POR CORREO (IGUALDAD EXACTA, PRIMER PROSPECTO QUE CALCE)   *  MG0799
080000******************************************************************  MG0800
080100 400-MATCH SECTION.                                                 MG0801
080200     MOVE 0 TO WKS-I                                                MG0802
080300     PERFORM 410-MATCH-UN-ASISTENTE                                 MG0803
080400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-ATENDIO.    MG0804
080500 400-MATCH-E. EXIT.                                                 MG0805
080600                                                                    MG0806
080700 410-MATCH-UN-ASISTENTE SECTION.                                    MG0807
080800     SET ATB-NDX TO WKS-I                                           MG0808
080900     MOVE 'N' TO WKS-ENCONTRADO-SW                                  MG0809
081000     IF WKS-TOT-PROSPECTOS > 0                                      MG0810
081100        SET PTB-NDX TO 1                                            MG0811
081200        SEARCH PTB-RENGLON                                          MG0812
081300           AT END                                                   MG0813
081400              CONTINUE                                              MG0814
081500           WHEN PTB-CORREO (PTB-NDX) = ATB-CORREO (ATB-NDX)         MG0815
081600              MOVE 'S' TO WKS-ENCONTRADO-SW                         MG0816
081700              SET WKS-POS-TABLA TO PTB-NDX                          MG0817
081800        END-SEARCH                                                  MG0818
081900     END-IF                                                         MG0819
082000     IF WKS-ENCONTRADO                                              MG0820
082100        MOVE 'S'                    TO ATB-TIENE-CRUCE (ATB-NDX)    MG0821
082200        MOVE PTB-ASESOR (WKS-POS-TABLA) TO ATB-ASESOR (ATB-NDX)     MG0822
082300        MOVE PTB-SECTOR (WKS-POS-TABLA) TO ATB-SECTOR (ATB-NDX)     MG0823
082400        ADD 1                        TO WKS-CANT-ASIGNADO           MG0824
082500     ELSE                                                           MG0825
082600        MOVE 'UNASSIGNED'            TO ATB-ASESOR (ATB-NDX)        MG0826
082700        MOVE SPACES                  TO ATB-SECTOR (ATB-NDX)        MG0827
082800        ADD 1                        TO WKS-CANT-SINASESOR          MG0828
082900     END-IF.                                                        MG0829
083000 410-MATCH-UN-ASISTENTE-E. EXIT.                                    MG0830
083100******************************************************************  MG0831
083200*     9 9 9  -  R U T I N A S   D E   U S O   G E N E R A L      *  MG0832
083300******************************************************************  MG0833
083400 999-RECORTA-Y-MINUSCULA SECTION.                                   MG0834
083500     INSPECT WKS-TEXTO-80 CONVERTING                                MG0835
083600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                MG0836
083700     TO 'abcdefghijklmnopqrstuvwxyz'.                               MG0837
083800 999-RECORTA-Y-MINUSCULA-E. EXIT.                                   MG0838
083900                                                                    MG0839
084000******************************************************************  MG0840
084100*     9 9 9  -  L A R G O   R E C O R T A D O                    *  MG0841
084200*     CALCULA EN WKS-LARGO-CAMPO LA LONGITUD DE WKS-TEXTO-80 SIN *  MG0842
084300*     ESPACIOS A LA DERECHA (RETROCEDE CARACTER POR CARACTER)    *  MG0843
084400******************************************************************  MG0844
084500 999-LARGO-RECORTADO SECTION.                                       MG0845
084600     MOVE 80 TO WKS-LARGO-CAMPO                                     MG0846
084700     PERFORM 999-RETROCEDE                                          MG0847
084800        VARYING WKS-LARGO-CAMPO FROM 80 BY -1                       MG0848
084900        UNTIL WKS-LARGO-CAMPO = 0                                   MG0849
085000           OR WKS-CARACTER (WKS-LARGO-CAMPO) NOT = SPACE.           MG0850
085100 999-LARGO-RECORTADO-E. EXIT.                                       MG0851
085200                                                                    MG0852
085300 999-RETROCEDE SECTION.                                             MG0853
085400     CONTINUE.                                                      MG0854
085500 999-RETROCEDE-E. EXIT.                                             MG0855
085600                                                                    MG0856
085700******************************************************************  MG0857
085800*     9 9 5  -  P O R C E N T A J E   C O N   D I V I S O R   0  *  MG0858
085900*     WKS-NUM/WKS-DEN EN ENTRADA, WKS-RESULTADO = WKS-NUM /      *  MG0859
086000*     WKS-DEN * 100 REDONDEADO A 1 DECIMAL, 0 SI WKS-DEN = 0     *  MG0860
086100******************************************************************  MG0861
086200 995-CALCULA-PORCENTAJE SECTION.                                    MG0862
086300     IF WKS-DEN = 0                                                 MG0863
086400        MOVE 0 TO WKS-RESULTADO                                     MG0864
086500     ELSE                                                           MG0865
086600        COMPUTE WKS-RESULTADO ROUNDED =                             MG0866
086700                WKS-NUM / WKS-DEN * 100                             MG0867
086800     END-IF.                                                        MG0868
086900 995-CALCULA-PORCENTAJE-E. EXIT.                                    MG0869
087000                                                                    MG0870
087100******************************************************************  MG0871
087200*     9 9 6  -  P R O M E D I O   C O N   D I V I S O R   0      *  MG0872
087300*     WKS-NUM/WKS-DEN EN ENTRADA, WKS-RESULTADO = WKS-NUM /      *  MG0873
087400*     WKS-DEN REDONDEADO A 1 DECIMAL, 0 SI WKS-DEN = 0           *  MG0874
087500******************************************************************  MG0875
087600 996-CALCULA-PROMEDIO SECTION.                                      MG0876
087700     IF WKS-DEN = 0                                                 MG0877
087800        MOVE 0 TO WKS-RESULTADO                                     MG0878
087900     ELSE                                                           MG0879
088000        COMPUTE WKS-RESULTADO ROUNDED = WKS-NUM / WKS-DEN           MG0880
088100     END-IF.                                                        MG0881
088200 996-CALCULA-PROMEDIO-E. EXIT.                                      MG0882
088300******************************************************************  MG0883
088400*     5 0 0  -  S C O R E                                        *  MG0884
088500*     MOTOR DE CALCULO DEL PUNTEO DE ENGAGEMENT (4 COMPONENTES)  *  MG0885
088600******************************************************************  MG0886
088700 500-SCORE SECTION.                                                 MG0887
088800     PERFORM 510-CALCULA-UN-PUNTEO THRU 510-CALCULA-UN-PUNTEO-E     MG0888
088900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-ATENDIO.    MG0889
089000 500-SCORE-E. EXIT.                                                 MG0890
089100                                                                    MG0891
089200 510-CALCULA-UN-PUNTEO SECTION.                                     MG0892
089300     SET ATB-NDX TO WKS-I                                           MG0893
089400     PERFORM 515-CUENTA-MENSAJES THRU 515-CUENTA-MENSAJES-E         MG0894
089500     PERFORM 520-CALCULA-ASISTENCIA THRU 520-CALCULA-ASISTENCIA-E   MG0895
089600     PERFORM 525-CALCULA-CHAT-Y-PREGUNTAS                           MG0896
089700             THRU 525-CALCULA-CHAT-Y-PREGUNTAS-E                    MG0897
089800     PERFORM 530-CALCULA-PERMANENCIA                                MG0898
089900             THRU 530-CALCULA-PERMANENCIA-E                         MG0899
090000     PERFORM 545-CALCULA-TOTAL THRU 545-CALCULA-TOTAL-E             MG0900
090100     PERFORM 560-ESCRIBE-SCORES THRU 560-ESCRIBE-SCORES-E.          MG0901
090200 510-CALCULA-UN-PUNTEO-E. EXIT.                                     MG0902
090300                                                                    MG0903
090400******************************************************************  MG0904
090500*     5 1 5  -  C U E N T A   M E N S A J E S   D E L   C H A T  *  MG0905
090600*     UN MENSAJE ES DEL ASISTENTE SI SU NOMBRE APARECE DENTRO    *  MG0906
090700*     DEL REMITENTE (SUBCADENA, SIN DISTINGUIR MAYUS/MINUS).     *  MG0907
090800*     NOMBRE EN BLANCO NO ES DUENO DE NINGUN MENSAJE.            *  MG0908
090900******************************************************************  MG0909
091000 515-CUENTA-MENSAJES SECTION.                                       MG0910
091100     MOVE 0 TO ATB-CANT-MENSAJES (ATB-NDX)                          MG0911
091200     MOVE 0 TO ATB-CANT-PREGUNTAS (ATB-NDX)                         MG0912
091300     MOVE SPACES             TO WKS-TEXTO-80                        MG0913
091400     MOVE ATB-NOMBRE (ATB-NDX) TO WKS-TEXTO-80 (1:30)               MG0914
091500     PERFORM 999-LARGO-RECORTADO                                    MG0915
091600     MOVE WKS-LARGO-CAMPO TO WKS-LARGO-NOMBRE                       MG0916
091700     IF WKS-LARGO-NOMBRE > 0 AND WKS-TOT-MENSAJES > 0               MG0917
091800        MOVE WKS-TEXTO-80 (1:30) TO WKS-NOMBRE-ASISTENTE            MG0918
091900        PERFORM 516-REVISA-UN-MENSAJE                               MG0919
092000           VARYING WKS-J FROM 1 BY 1                                MG0920
092100           UNTIL WKS-J > WKS-TOT-MENSAJES                           MG0921
092200     END-IF.                                                        MG0922
092300 515-CUENTA-MENSAJES-E. EXIT.                                       MG0923
092400                                                                    MG0924
092500 516-REVISA-UN-MENSAJE SECTION.                                     MG0925
092600     SET MTB-NDX TO WKS-J                                           MG0926
092700     MOVE SPACES               TO WKS-TEXTO-80 WKS-SUBCADENA        MG0927
092800     MOVE MTB-REMITENTE (MTB-NDX) TO WKS-TEXTO-80 (1:30)            MG0928
092900     MOVE WKS-NOMBRE-ASISTENTE     TO WKS-SUBCADENA (1:30)          MG0929
093000     INSPECT WKS-TEXTO-80 CONVERTING                                MG0930
093100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                MG0931
093200     TO 'abcdefghijklmnopqrstuvwxyz'                                MG0932
093300     INSPECT WKS-SUBCADENA CONVERTING                               MG0933
093400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                MG0934
093500     TO 'abcdefghijklmnopqrstuvwxyz'                                MG0935
093600     MOVE 0 TO WKS-CONTADOR-TALLY                                   MG0936
093700     INSPECT WKS-TEXTO-80 TALLYING WKS-CONTADOR-TALLY               MG0937
093800        FOR ALL WKS-SUBCADENA (1:WKS-LARGO-NOMBRE)                  MG0938
093900     IF WKS-CONTADOR-TALLY > 0                                      MG0939
094000        ADD 1 TO ATB-CANT-MENSAJES (ATB-NDX)                        MG0940
094100        IF MTB-PREGUNTA (MTB-NDX)                                   MG0941
094200           ADD 1 TO ATB-CANT-PREGUNTAS (ATB-NDX)                    MG0942
094300        END-IF                                                      MG0943
094400     END-IF.                                                        MG0944
094500 516-REVISA-UN-MENSAJE-E. EXIT.                                     MG0945
094600                                                                    MG0946
094700******************************************************************  MG0947
094800*     5 2 0  -  C O M P O N E N T E   D E   A S I S T E N C I A  *  MG0948
094900*     ATT = MIN( (D / T) * 40 , 40 )                             *  MG0949
095000******************************************************************  MG0950
095100 520-CALCULA-ASISTENCIA SECTION.                                    MG0951
095200     COMPUTE WKS-PUNTEO-ATT ROUNDED =                               MG0952
095300             (ATB-DURACION (ATB-NDX) / WKS-MIN-SESION) * 40         MG0953
095400     IF WKS-PUNTEO-ATT > 40                                         MG0954
095500        MOVE 40 TO WKS-PUNTEO-ATT                                   MG0955
095600     END-IF                                                         MG0956
095700     MOVE WKS-PUNTEO-ATT TO ATB-PUNTEO-ATT (ATB-NDX).               MG0957
095800 520-CALCULA-ASISTENCIA-E. EXIT.                                    MG0958
095900                                                                    MG0959
096000******************************************************************  MG0960
096100*     5 2 5  -  C O M P O N E N T E S   D E   C H A T / P R E G  *  MG0961
096200*     CHAT = MIN( M * 5 , 30 )     QST = MIN( Q * 10 , 20 )      *  MG0962
096300******************************************************************  MG0963
096400 525-CALCULA-CHAT-Y-PREGUNTAS SECTION.                              MG0964
096500     COMPUTE WKS-PUNTEO-CHT = ATB-CANT-MENSAJES (ATB-NDX) * 5       MG0965
096600     IF WKS-PUNTEO-CHT > 30                                         MG0966
096700        MOVE 30 TO WKS-PUNTEO-CHT                                   MG0967
096800     END-IF                                                         MG0968
096900     MOVE WKS-PUNTEO-CHT TO ATB-PUNTEO-CHT (ATB-NDX)                MG0969
097000                                                                    MG0970
097100     COMPUTE WKS-PUNTEO-QST = ATB-CANT-PREGUNTAS (ATB-NDX) * 10     MG0971
097200     IF WKS-PUNTEO-QST > 20                                         MG0972
097300        MOVE 20 TO WKS-PUNTEO-QST                                   MG0973
097400     END-IF                                                         MG0974
097500     MOVE WKS-PUNTEO-QST TO ATB-PUNTEO-QST (ATB-NDX).               MG0975
097600 525-CALCULA-CHAT-Y-PREGUNTAS-E. EXIT.                              MG0976
097700                                                                    MG0977
097800******************************************************************  MG0978
097900*     5 3 0  -  C O M P O N E N T E   D E   P E R M A N E N C I A   MG0979
098000*     END = 10 SI D >= 0.8 * T, SINO 0 (SE EVITA DECIMAL: SE     *  MG0980
098100*     COMPARA D*10 CONTRA T*8)                                  *   MG0981
098200******************************************************************  MG0982
098300 530-CALCULA-PERMANENCIA SECTION.                                   MG0983
098400     COMPUTE WKS-PROD-DUR   = ATB-DURACION (ATB-NDX) * 10           MG0984
098500     COMPUTE WKS-UMBRAL-FIN = WKS-MIN-SESION * 8                    MG0985
098600     IF WKS-PROD-DUR >= WKS-UMBRAL-FIN                              MG0986
098700        MOVE 10 TO WKS-PUNTEO-END                                   MG0987
098800     ELSE                                                           MG0988
098900        MOVE 0  TO WKS-PUNTEO-END                                   MG0989
099000     END-IF                                                         MG0990
099100     MOVE WKS-PUNTEO-END TO ATB-PUNTEO-END (ATB-NDX).               MG0991
099200 530-CALCULA-PERMANENCIA-E. EXIT.                                   MG0992
099300                                                                    MG0993
099400******************************************************************  MG0994
099500*     5 4 5  -  T O T A L   Y   C A T E G O R I A                *  MG0995
099600******************************************************************  MG0996
099700 545-CALCULA-TOTAL SECTION.                                         MG0997
099800     COMPUTE WKS-PUNTEO-TOT ROUNDED =                               MG0998
099900             ATB-PUNTEO-ATT (ATB-NDX) + ATB-PUNTEO-CHT (ATB-NDX)    MG0999
100000           + ATB-PUNTEO-QST (ATB-NDX) + ATB-PUNTEO-END (ATB-NDX)    MG1000
100100     MOVE WKS-PUNTEO-TOT TO ATB-PUNTEO-TOT (ATB-NDX)                MG1001
100200     IF WKS-PUNTEO-TOT >= 70                                        MG1002
100300        MOVE 'HOT '  TO ATB-CATEGORIA (ATB-NDX)                     MG1003
100400     ELSE                                                           MG1004
100500        IF WKS-PUNTEO-TOT >= 40                                     MG1005
100600           MOVE 'WARM' TO ATB-CATEGORIA (ATB-NDX)                   MG1006
100700        ELSE                                                        MG1007
100800           MOVE 'COLD' TO ATB-CATEGORIA (ATB-NDX)                   MG1008
100900        END-IF                                                      MG1009
101000     END-IF.                                                        MG1010
101100 545-CALCULA-TOTAL-E. EXIT.                                         MG1011
101200                                                                    MG1012
101300******************************************************************  MG1013
101400*     5 6 0  -  E S C R I B E   R E G I S T R O   D E   S C O R E   MG1014
101500******************************************************************  MG1015
101600 560-ESCRIBE-SCORES SECTION.                                        MG1016
101700     MOVE SPACES                     TO ML-SCR1-REG                 MG1017
101800     MOVE ATB-CORREO       (ATB-NDX) TO SCR-CORREO                  MG1018
101900     MOVE ATB-NOMBRE       (ATB-NDX) TO SCR-NOMBRE                  MG1019
102000     MOVE ATB-DURACION     (ATB-NDX) TO SCR-DURACION                MG1020
102100     MOVE ATB-PUNTEO-ATT   (ATB-NDX) TO SCR-PUNTEO-ASISTENCIA       MG1021
102200     MOVE ATB-PUNTEO-CHT   (ATB-NDX) TO SCR-PUNTEO-MENSAJES         MG1022
102300     MOVE ATB-PUNTEO-QST   (ATB-NDX) TO SCR-PUNTEO-PREGUNTAS        MG1023
102400     MOVE ATB-PUNTEO-END   (ATB-NDX) TO SCR-PUNTEO-PERMANENCIA      MG1024
102500     MOVE ATB-PUNTEO-TOT   (ATB-NDX) TO SCR-PUNTEO-TOTAL            MG1025
102600     MOVE ATB-CATEGORIA    (ATB-NDX) TO SCR-CATEGORIA               MG1026
102700     MOVE ATB-ASESOR       (ATB-NDX) TO SCR-ASESOR                  MG1027
102800     MOVE ATB-SECTOR       (ATB-NDX) TO SCR-SECTOR                  MG1028
102900     WRITE ML-SCR1-REG                                              MG1029
103000     ADD 1 TO WKS-TOT-ESCRITOS-SCORE.                               MG1030
103100 560-ESCRIBE-SCORES-E. EXIT.                                        MG1031
103200******************************************************************  MG1032
103300*     6 0 0  -  T I M E L I N E                                  *  MG1033
103400*     LINEA DE TIEMPO DE RETENCION CADA 5 MINUTOS, LAS 3         *  MG1034
103500*     MAYORES CAIDAS Y LAS ESTADISTICAS DE SALIDA                *  MG1035
103600******************************************************************  MG1036
103700 600-TIMELINE SECTION.                                              MG1037
103800     PERFORM 610-CALCULA-INTERVALOS THRU 610-CALCULA-INTERVALOS-E   MG1038
103900     PERFORM 620-CALCULA-TOP-CAIDAS THRU 620-CALCULA-TOP-CAIDAS-E   MG1039
104000     PERFORM 630-CALCULA-ESTADISTICAS-SALIDA                        MG1040
104100             THRU 630-CALCULA-ESTADISTICAS-SALIDA-E                 MG1041
104200     PERFORM 640-ESCRIBE-TIMELIN THRU 640-ESCRIBE-TIMELIN-E         MG1042
104300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-K.              MG1043
104400 600-TIMELINE-E. EXIT.                                              MG1044
104500                                                                    MG1045
104600******************************************************************  MG1046
104700*     6 1 0  -  C A L C U L A   I N T E R V A L O S   D E  5 MIN *  MG1047
104800******************************************************************  MG1048
104900 610-CALCULA-INTERVALOS SECTION.                                    MG1049
105000     MOVE 0 TO WKS-K                                                MG1050
105100     PERFORM 612-CALCULA-UN-INTERVALO                               MG1051
105200        VARYING WKS-MINUTO-ACTUAL FROM 0 BY 5                       MG1052
105300        UNTIL WKS-MINUTO-ACTUAL > WKS-MIN-SESION.                   MG1053
105400 610-CALCULA-INTERVALOS-E. EXIT.                                    MG1054
105500                                                                    MG1055
105600 612-CALCULA-UN-INTERVALO SECTION.                                  MG1056
105700     ADD 1 TO WKS-K                                                 MG1057
105800     MOVE WKS-MINUTO-ACTUAL TO ITB-MINUTO (WKS-K)                   MG1058
105900     MOVE 0 TO WKS-J                                                MG1059
106000     PERFORM 614-CUENTA-PRESENTES                                   MG1060
106100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-ATENDIO     MG1061
106200     MOVE WKS-J TO ITB-ASISTENTES (WKS-K)                           MG1062
106300     MOVE WKS-J TO WKS-NUM                                          MG1063
106400     MOVE WKS-TOT-ATENDIO TO WKS-DEN                                MG1064
106500     PERFORM 995-CALCULA-PORCENTAJE                                 MG1065
106600     MOVE WKS-RESULTADO TO ITB-PORCENTAJE (WKS-K)                   MG1066
106700     IF WKS-K = 1                                                   MG1067
106800        MOVE 0 TO ITB-CAIDA (WKS-K)                                 MG1068
106900     ELSE                                                           MG1069
107000        IF ITB-PORCENTAJE (WKS-K) >= ITB-PORCENTAJE (WKS-K - 1)     MG1070
107100           COMPUTE ITB-CAIDA (WKS-K) =                              MG1071
107200              ITB-PORCENTAJE (WKS-K) - ITB-PORCENTAJE (WKS-K - 1)   MG1072
107300        ELSE                                                        MG1073
107400           COMPUTE ITB-CAIDA (WKS-K) =                              MG1074
107500              ITB-PORCENTAJE (WKS-K - 1) - ITB-PORCENTAJE (WKS-K)   MG1075
107600        END-IF                                                      MG1076
107700     END-IF.                                                        MG1077
107800 612-CALCULA-UN-INTERVALO-E. EXIT.                                  MG1078
107900                                                                    MG1079
108000 614-CUENTA-PRESENTES SECTION.                                      MG1080
108100     SET ATB-NDX TO WKS-I                                           MG1081
108200     IF ATB-DURACION (ATB-NDX) >= WKS-MINUTO-ACTUAL                 MG1082
108300        ADD 1 TO WKS-J                                              MG1083
108400     END-IF.                                                        MG1084
108500 614-CUENTA-PRESENTES-E. EXIT.                                      MG1085
108600******************************************************************  MG1086
108700*     6 2 0  -  L A S   3   M A Y O R E S   C A I D A S          *  MG1087
108800******************************************************************  MG1088
108900 620-CALCULA-TOP-CAIDAS SECTION.                                    MG1089
109000     MOVE 0 TO TOP-MINUTO (1) TOP-CAIDA (1) TOP-PORCENTAJE (1)      MG1090
109100     MOVE 0 TO TOP-MINUTO (2) TOP-CAIDA (2) TOP-PORCENTAJE (2)      MG1091
109200     MOVE 0 TO TOP-MINUTO (3) TOP-CAIDA (3) TOP-PORCENTAJE (3)      MG1092
109300     PERFORM 622-EVALUA-UN-MINUTO                                   MG1093
109400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-K.              MG1094
109500 620-CALCULA-TOP-CAIDAS-E. EXIT.                                    MG1095
109600                                                                    MG1096
109700 622-EVALUA-UN-MINUTO SECTION.                                      MG1097
109800     IF ITB-CAIDA (WKS-I) > TOP-CAIDA (1)                           MG1098
109900        MOVE TOP-RENGLON (2)     TO TOP-RENGLON (3)                 MG1099
110000        MOVE TOP-RENGLON (1)     TO TOP-RENGLON (2)                 MG1100
110100        MOVE ITB-MINUTO (WKS-I)     TO TOP-MINUTO (1)               MG1101
110200        MOVE ITB-CAIDA (WKS-I)      TO TOP-CAIDA (1)                MG1102
110300        MOVE ITB-PORCENTAJE (WKS-I) TO TOP-PORCENTAJE (1)           MG1103
110400     ELSE                                                           MG1104
110500        IF ITB-CAIDA (WKS-I) > TOP-CAIDA (2)                        MG1105
110600           MOVE TOP-RENGLON (2)       TO TOP-RENGLON (3)            MG1106
110700           MOVE ITB-MINUTO (WKS-I)     TO TOP-MINUTO (2)            MG1107
110800           MOVE ITB-CAIDA (WKS-I)      TO TOP-CAIDA (2)             MG1108
110900           MOVE ITB-PORCENTAJE (WKS-I) TO TOP-PORCENTAJE (2)        MG1109
111000        ELSE                                                        MG1110
111100           IF ITB-CAIDA (WKS-I) > TOP-CAIDA (3)                     MG1111
111200              MOVE ITB-MINUTO (WKS-I)     TO TOP-MINUTO (3)         MG1112
111300              MOVE ITB-CAIDA (WKS-I)      TO TOP-CAIDA (3)          MG1113
111400              MOVE ITB-PORCENTAJE (WKS-I) TO TOP-PORCENTAJE (3)     MG1114
111500           END-IF                                                   MG1115
111600        END-IF                                                      MG1116
111700     END-IF.                                                        MG1117
111800 622-EVALUA-UN-MINUTO-E. EXIT.                                      MG1118
111900                                                                    MG1119
112000******************************************************************  MG1120
112100*     6 3 0  -  E S T A D I S T I C A S   D E   S A L I D A      *  MG1121
112200*     (GENERAL Y SOLO ADMITIDOS, EXCLUYENDO SALA DE ESPERA)      *  MG1122
112300******************************************************************  MG1123
112400 630-CALCULA-ESTADISTICAS-SALIDA SECTION.                           MG1124
112500     MOVE WKS-TOT-ATENDIO TO ES-TOTAL-PART                          MG1125
112600     MOVE 0 TO ES-CANT-ESPERA ES-SUMA-DUR-ADMITIDOS                 MG1126
112700     MOVE 0 TO ES-OVR-5 ES-OVR-10 ES-OVR-60 ES-OVR-100              MG1127
112800     MOVE 0 TO ES-ADM-5 ES-ADM-10 ES-ADM-60 ES-ADM-100              MG1128
112900     PERFORM 632-EVALUA-UN-ASISTENTE                                MG1129
113000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-ATENDIO     MG1130
113100     COMPUTE ES-CANT-ADMITIDOS = ES-TOTAL-PART - ES-CANT-ESPERA     MG1131
113200                                                                    MG1132
113300     MOVE ES-OVR-5   TO WKS-NUM                                     MG1133
113400     MOVE ES-TOTAL-PART TO WKS-DEN                                  MG1134
113500     PERFORM 995-CALCULA-PORCENTAJE                                 MG1135
113600     MOVE WKS-RESULTADO TO ES-OVR-5-PCT                             MG1136
113700     MOVE ES-OVR-10  TO WKS-NUM                                     MG1137
113800     PERFORM 995-CALCULA-PORCENTAJE                                 MG1138
113900     MOVE WKS-RESULTADO TO ES-OVR-10-PCT                            MG1139
114000     MOVE ES-OVR-60  TO WKS-NUM                                     MG1140
114100     PERFORM 995-CALCULA-PORCENTAJE                                 MG1141
114200     MOVE WKS-RESULTADO TO ES-OVR-60-PCT                            MG1142
114300     MOVE ES-OVR-100 TO WKS-NUM                                     MG1143
114400     PERFORM 995-CALCULA-PORCENTAJE                                 MG1144
114500     MOVE WKS-RESULTADO TO ES-OVR-100-PCT                           MG1145
114600                                                                    MG1146
114700     MOVE ES-ADM-5   TO WKS-NUM                                     MG1147
114800     MOVE ES-CANT-ADMITIDOS TO WKS-DEN                              MG1148
114900     PERFORM 995-CALCULA-PORCENTAJE                                 MG1149
115000     MOVE WKS-RESULTADO TO ES-ADM-5-PCT                             MG1150
115100     MOVE ES-ADM-10  TO WKS-NUM                                     MG1151
115200     PERFORM 995-CALCULA-PORCENTAJE                                 MG1152
115300     MOVE WKS-RESULTADO TO ES-ADM-10-PCT                            MG1153
115400     MOVE ES-ADM-60  TO WKS-NUM                                     MG1154
115500     PERFORM 995-CALCULA-PORCENTAJE                                 MG1155
115600     MOVE WKS-RESULTADO TO ES-ADM-60-PCT                            MG1156
115700     MOVE ES-ADM-100 TO WKS-NUM                                     MG1157
115800     PERFORM 995-CALCULA-PORCENTAJE                                 MG1158
115900     MOVE WKS-RESULTADO TO ES-ADM-100-PCT                           MG1159
116000                                                                    MG1160
116100     MOVE ES-SUMA-DUR-ADMITIDOS TO WKS-NUM                          MG1161
116200     PERFORM 996-CALCULA-PROMEDIO                                   MG1162
116300     MOVE WKS-RESULTADO TO ES-ADM-DURACION-PROM.                    MG1163
116400 630-CALCULA-ESTADISTICAS-SALIDA-E. EXIT.                           MG1164
116500                                                                    MG1165
116600 632-EVALUA-UN-ASISTENTE SECTION.                                   MG1166
116700     SET ATB-NDX TO WKS-I                                           MG1167
116800     IF ATB-DURACION (ATB-NDX) <= 5                                 MG1168
116900        ADD 1 TO ES-OVR-5                                           MG1169
117000     END-IF                                                         MG1170
117100     IF ATB-DURACION (ATB-NDX) <= 10                                MG1171
117200        ADD 1 TO ES-OVR-10                                          MG1172
117300     END-IF                                                         MG1173
117400     IF ATB-DURACION (ATB-NDX) >= 60                                MG1174
117500        ADD 1 TO ES-OVR-60                                          MG1175
117600     END-IF                                                         MG1176
117700     IF ATB-DURACION (ATB-NDX) >= 100                               MG1177
117800        ADD 1 TO ES-OVR-100                                         MG1178
117900     END-IF                                                         MG1179
118000     IF ATB-SALA-ESPERA (ATB-NDX) = 'YES'                           MG1180
118100        ADD 1 TO ES-CANT-ESPERA                                     MG1181
118200     ELSE                                                           MG1182
118300        ADD ATB-DURACION (ATB-NDX) TO ES-SUMA-DUR-ADMITIDOS         MG1183
118400        IF ATB-DURACION (ATB-NDX) <= 5                              MG1184
118500           ADD 1 TO ES-ADM-5                                        MG1185
118600        END-IF                                                      MG1186
118700        IF ATB-DURACION (ATB-NDX) <= 10                             MG1187
118800           ADD 1 TO ES-ADM-10                                       MG1188
118900        END-IF                                                      MG1189
119000        IF ATB-DURACION (ATB-NDX) >= 60                             MG1190
119100           ADD 1 TO ES-ADM-60                                       MG1191
119200        END-IF                                                      MG1192
119300        IF ATB-DURACION (ATB-NDX) >= 100                            MG1193
119400           ADD 1 TO ES-ADM-100                                      MG1194
119500        END-IF                                                      MG1195
119600     END-IF.                                                        MG1196
119700 632-EVALUA-UN-ASISTENTE-E. EXIT.                                   MG1197
119800                                                                    MG1198
119900******************************************************************  MG1199
120000*     6 4 0  -  E S C R I B E   T I M E L I N E                 *   MG1200
120100******************************************************************  MG1201
120200 640-ESCRIBE-TIMELIN SECTION.                                       MG1202
120300     MOVE SPACES                 TO ML-TML1-REG                     MG1203
120400     MOVE ITB-MINUTO     (WKS-I) TO TML-MINUTO                      MG1204
120500     MOVE ITB-ASISTENTES (WKS-I) TO TML-ASISTENTES                  MG1205
120600     MOVE ITB-PORCENTAJE (WKS-I) TO TML-PORCENTAJE                  MG1206
120700     MOVE ITB-CAIDA      (WKS-I) TO TML-CAIDA                       MG1207
120800     WRITE ML-TML1-REG.                                             MG1208
120900 640-ESCRIBE-TIMELIN-E. EXIT.                                       MG1209
121000******************************************************************  MG1210
121100*     7 0 0  -  R M F O L L O W                                  *  MG1211
121200*     SELECCIONA LOS PROSPECTOS INACTIVOS (PUNTEO TOTAL MENOR AL *  MG1212
121300*     UMBRAL) Y LOS ORDENA ASCENDENTE POR ASESOR (CONTROL BREAK) *  MG1213
121400******************************************************************  MG1214
121500 700-RMFOLLOW SECTION.                                              MG1215
121600     MOVE 0 TO WKS-CANT-SEGUIMIENTO                                 MG1216
121700     PERFORM 710-SELECCIONA-UN-ASISTENTE                            MG1217
121800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-ATENDIO     MG1218
121900     PERFORM 720-ORDENA-SEGUIMIENTO.                                MG1219
122000 700-RMFOLLOW-E. EXIT.                                              MG1220
122100                                                                    MG1221
122200 710-SELECCIONA-UN-ASISTENTE SECTION.                               MG1222
122300     SET ATB-NDX TO WKS-I                                           MG1223
122400     IF ATB-PUNTEO-TOT (ATB-NDX) < WKS-UMBRAL-INACTIVO              MG1224
122500        ADD 1 TO WKS-CANT-SEGUIMIENTO                               MG1225
122600        SET RTB-NDX TO WKS-CANT-SEGUIMIENTO                         MG1226
122700        MOVE ATB-NOMBRE     (ATB-NDX) TO RTB-NOMBRE     (RTB-NDX)   MG1227
122800        MOVE ATB-CORREO     (ATB-NDX) TO RTB-CORREO     (RTB-NDX)   MG1228
122900        MOVE ATB-SECTOR     (ATB-NDX) TO RTB-SECTOR     (RTB-NDX)   MG1229
123000        MOVE ATB-PUNTEO-TOT (ATB-NDX) TO RTB-PUNTEO     (RTB-NDX)   MG1230
123100        MOVE ATB-DURACION   (ATB-NDX) TO RTB-DURACION   (RTB-NDX)   MG1231
123200        MOVE ATB-CATEGORIA  (ATB-NDX) TO RTB-CATEGORIA  (RTB-NDX)   MG1232
123300        MOVE ATB-ASESOR     (ATB-NDX) TO RTB-ASESOR     (RTB-NDX)   MG1233
123400        MOVE SPACES                   TO RTB-ORIGEN     (RTB-NDX)   MG1234
123500     END-IF.                                                        MG1235
123600 710-SELECCIONA-UN-ASISTENTE-E. EXIT.                               MG1236
123700                                                                    MG1237
123800 720-ORDENA-SEGUIMIENTO SECTION.                                    MG1238
123900     MOVE 'S' TO WKS-SWAP-SW                                        MG1239
124000     PERFORM 722-PASADA-ORDEN UNTIL NOT WKS-HUBO-CAMBIO.            MG1240
124100 720-ORDENA-SEGUIMIENTO-E. EXIT.                                    MG1241
124200                                                                    MG1242
124300 722-PASADA-ORDEN SECTION.                                          MG1243
124400     MOVE 'N' TO WKS-SWAP-SW                                        MG1244
124500     PERFORM 724-COMPARA-VECINOS                                    MG1245
124600        VARYING WKS-I FROM 1 BY 1                                   MG1246
124700           UNTIL WKS-I > WKS-CANT-SEGUIMIENTO - 1.                  MG1247
124800 722-PASADA-ORDEN-E. EXIT.                                          MG1248
124900                                                                    MG1249
125000 724-COMPARA-VECINOS SECTION.                                       MG1250
125100     IF RTB-ASESOR (WKS-I) > RTB-ASESOR (WKS-I + 1)                 MG1251
125200        MOVE RTB-RENGLON (WKS-I)     TO WKS-SEG-TEMP                MG1252
125300        MOVE RTB-RENGLON (WKS-I + 1) TO RTB-RENGLON (WKS-I)         MG1253
125400        MOVE WKS-SEG-TEMP             TO RTB-RENGLON (WKS-I + 1)    MG1254
125500        MOVE 'S' TO WKS-SWAP-SW                                     MG1255
125600     END-IF.                                                        MG1256
125700 724-COMPARA-VECINOS-E. EXIT.                                       MG1257
125800******************************************************************  MG1258
125900*     8 0 0  -  P R O F I L E                                    *  MG1259
126000*     AGRUPA LOS ASISTENTES PUNTEADOS POR SECTOR/GIRO, PROMEDIA, *  MG1260
126100*     CLASIFICA EL NIVEL DE ENGAGEMENT Y DERIVA LA RECOMENDACION *  MG1261
126200******************************************************************  MG1262
126300 800-PROFILE SECTION.                                               MG1263
126400     MOVE 0 TO WKS-TOT-SECTORES                                     MG1264
126500     PERFORM 810-ACUMULA-UN-ASISTENTE                               MG1265
126600        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-ATENDIO     MG1266
126700     PERFORM 815-CALCULA-PROMEDIOS-SECTOR                           MG1267
126800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-SECTORES    MG1268
126900     PERFORM 820-ORDENA-PERFILES                                    MG1269
127000     PERFORM 850-ESCRIBE-PROFILE                                    MG1270
127100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-SECTORES.   MG1271
127200 800-PROFILE-E. EXIT.                                               MG1272
127300                                                                    MG1273
127400 810-ACUMULA-UN-ASISTENTE SECTION.                                  MG1274
127500     SET ATB-NDX TO WKS-I                                           MG1275
127600     IF ATB-SECTOR (ATB-NDX) NOT = SPACES                           MG1276
127700        PERFORM 812-BUSCA-SECTOR                                    MG1277
127800        IF NOT WKS-ENCONTRADO                                       MG1278
127900           ADD 1 TO WKS-TOT-SECTORES                                MG1279
128000           SET STB-NDX TO WKS-TOT-SECTORES                          MG1280
128100           MOVE ATB-SECTOR (ATB-NDX) TO STB-SECTOR   (STB-NDX)      MG1281
128200           MOVE 0                TO STB-CANTIDAD      (STB-NDX)     MG1282
128300           MOVE 0                TO STB-SUMA-PUNTEO   (STB-NDX)     MG1283
128400           MOVE 0                TO STB-SUMA-DURACION (STB-NDX)     MG1284
128500           MOVE 0                TO STB-SUMA-ATT      (STB-NDX)     MG1285
128600           MOVE 0                TO STB-SUMA-CHT      (STB-NDX)     MG1286
128700           MOVE 0                TO STB-SUMA-QST      (STB-NDX)     MG1287
128800           MOVE 0                TO STB-CANT-CALIENTE (STB-NDX)     MG1288
128900           MOVE 0                TO STB-CANT-TIBIO    (STB-NDX)     MG1289
129000           MOVE 0                TO STB-CANT-FRIO     (STB-NDX)     MG1290
129100        END-IF                                                      MG1291
129200        ADD 1                   TO STB-CANTIDAD      (STB-NDX)      MG1292
129300        ADD ATB-PUNTEO-TOT (ATB-NDX) TO STB-SUMA-PUNTEO (STB-NDX)   MG1293
129400        ADD ATB-DURACION (ATB-NDX)                                  MG1294
129500           TO STB-SUMA-DURACION (STB-NDX)                           MG1295
129600        ADD ATB-PUNTEO-ATT (ATB-NDX) TO STB-SUMA-ATT    (STB-NDX)   MG1296
129700        ADD ATB-PUNTEO-CHT (ATB-NDX) TO STB-SUMA-CHT    (STB-NDX)   MG1297
129800        ADD ATB-PUNTEO-QST (ATB-NDX) TO STB-SUMA-QST    (STB-NDX)   MG1298
129900        EVALUATE ATB-CATEGORIA (ATB-NDX)                            MG1299
130000           WHEN 'HOT '                                              MG1300
130100              ADD 1 TO STB-CANT-CALIENTE (STB-NDX)                  MG1301
130200           WHEN 'WARM'                                              MG1302
130300              ADD 1 TO STB-CANT-TIBIO    (STB-NDX)                  MG1303
130400           WHEN 'COLD'                                              MG1304
130500              ADD 1 TO STB-CANT-FRIO     (STB-NDX)                  MG1305
130600        END-EVALUATE                                                MG1306
130700     END-IF.                                                        MG1307
130800 810-ACUMULA-UN-ASISTENTE-E. EXIT.                                  MG1308
130900                                                                    MG1309
131000 812-BUSCA-SECTOR SECTION.                                          MG1310
131100     MOVE 'N' TO WKS-ENCONTRADO-SW                                  MG1311
131200     IF WKS-TOT-SECTORES > 0                                        MG1312
131300        SET STB-NDX TO 1                                            MG1313
131400        SEARCH STB-RENGLON                                          MG1314
131500           AT END                                                   MG1315
131600              CONTINUE                                              MG1316
131700           WHEN STB-SECTOR (STB-NDX) = ATB-SECTOR (ATB-NDX)         MG1317
131800              MOVE 'S' TO WKS-ENCONTRADO-SW                         MG1318
131900        END-SEARCH                                                  MG1319
132000     END-IF.                                                        MG1320
132100 812-BUSCA-SECTOR-E. EXIT.                                          MG1321
132200                                                                    MG1322
132300 815-CALCULA-PROMEDIOS-SECTOR SECTION.                              MG1323
132400     SET STB-NDX TO WKS-I                                           MG1324
132500     MOVE STB-SUMA-PUNTEO (STB-NDX) TO WKS-NUM                      MG1325
132600     MOVE STB-CANTIDAD    (STB-NDX) TO WKS-DEN                      MG1326
132700     PERFORM 996-CALCULA-PROMEDIO                                   MG1327
132800     MOVE WKS-RESULTADO TO STB-PUNTEO-PROM (STB-NDX)                MG1328
132900     MOVE STB-SUMA-DURACION (STB-NDX) TO WKS-NUM                    MG1329
133000     PERFORM 996-CALCULA-PROMEDIO                                   MG1330
133100     MOVE WKS-RESULTADO TO STB-DURACION-PROM (STB-NDX)              MG1331
133200     MOVE STB-SUMA-CHT (STB-NDX) TO WKS-NUM                         MG1332
133300     PERFORM 996-CALCULA-PROMEDIO                                   MG1333
133400     MOVE WKS-RESULTADO TO STB-CHT-PROM (STB-NDX)                   MG1334
133500     PERFORM 816-DERIVA-NIVEL-RECOMENDACION.                        MG1335
133600 815-CALCULA-PROMEDIOS-SECTOR-E. EXIT.                              MG1336
133700                                                                    MG1337
133800******************************************************************  MG1338
133900*     8 1 6  -  N I V E L   D E   E N G A G E M E N T   Y        *  MG1339
134000*     RECOMENDACION DEL SECTOR (PRIMERA REGLA QUE APLIQUE)       *  MG1340
134100******************************************************************  MG1341
134200 816-DERIVA-NIVEL-RECOMENDACION SECTION.                            MG1342
134300     IF STB-PUNTEO-PROM (STB-NDX) >= 70.0                           MG1343
134400        MOVE 'HIGH  ' TO STB-NIVEL (STB-NDX)                        MG1344
134500     ELSE                                                           MG1345
134600        IF STB-PUNTEO-PROM (STB-NDX) >= 40.0                        MG1346
134700           MOVE 'MEDIUM' TO STB-NIVEL (STB-NDX)                     MG1347
134800        ELSE                                                        MG1348
134900           MOVE 'LOW   ' TO STB-NIVEL (STB-NDX)                     MG1349
135000        END-IF                                                      MG1350
135100     END-IF                                                         MG1351
135200                                                                    MG1352
135300     IF STB-PUNTEO-PROM (STB-NDX) >= 70.0                           MG1353
135400        MOVE 'SUCCESS'          TO STB-RECOMENDACION (STB-NDX)      MG1354
135500     ELSE                                                           MG1355
135600        IF STB-PUNTEO-PROM (STB-NDX) < 40.0                         MG1356
135700           AND STB-DURACION-PROM (STB-NDX) < 30.0                   MG1357
135800           MOVE 'CONTENT-MISMATCH' TO STB-RECOMENDACION (STB-NDX)   MG1358
135900        ELSE                                                        MG1359
136000           IF STB-PUNTEO-PROM (STB-NDX) < 40.0                      MG1360
136100              AND STB-CHT-PROM (STB-NDX) < 10.0                     MG1361
136200              MOVE 'LOW-INTERACTION'                                MG1362
136300                 TO STB-RECOMENDACION (STB-NDX)                     MG1363
136400           ELSE                                                     MG1364
136500              MOVE SPACES TO STB-RECOMENDACION (STB-NDX)            MG1365
136600           END-IF                                                   MG1366
136700        END-IF                                                      MG1367
136800     END-IF.                                                        MG1368
136900 816-DERIVA-NIVEL-RECOMENDACION-E. EXIT.                            MG1369
137000                                                                    MG1370
137100 820-ORDENA-PERFILES SECTION.                                       MG1371
137200     MOVE 'S' TO WKS-SWAP-SW                                        MG1372
137300     PERFORM 822-PASADA-ORDEN-PERFIL UNTIL NOT WKS-HUBO-CAMBIO.     MG1373
137400 820-ORDENA-PERFILES-E. EXIT.                                       MG1374
137500                                                                    MG1375
137600 822-PASADA-ORDEN-PERFIL SECTION.                                   MG1376
137700     MOVE 'N' TO WKS-SWAP-SW                                        MG1377
137800     PERFORM 824-COMPARA-SECTORES                                   MG1378
137900        VARYING WKS-I FROM 1 BY 1                                   MG1379
138000           UNTIL WKS-I > WKS-TOT-SECTORES - 1.                      MG1380
138100 822-PASADA-ORDEN-PERFIL-E. EXIT.                                   MG1381
138200                                                                    MG1382
138300 824-COMPARA-SECTORES SECTION.                                      MG1383
138400     IF STB-PUNTEO-PROM (WKS-I) < STB-PUNTEO-PROM (WKS-I + 1)       MG1384
138500        MOVE STB-RENGLON (WKS-I)     TO WKS-SEC-TEMP                MG1385
138600        MOVE STB-RENGLON (WKS-I + 1) TO STB-RENGLON (WKS-I)         MG1386
138700        MOVE WKS-SEC-TEMP             TO STB-RENGLON (WKS-I + 1)    MG1387
138800        MOVE 'S' TO WKS-SWAP-SW                                     MG1388
138900     END-IF.                                                        MG1389
139000 824-COMPARA-SECTORES-E. EXIT.                                      MG1390
139100                                                                    MG1391
139200******************************************************************  MG1392
139300*     8 5 0  -  E S C R I B E   R E G I S T R O   P R O F I L E  *  MG1393
139400*     DERIVA EL NIVEL (HIGH/MEDIUM/LOW) Y LA RECOMENDACION       *  MG1394
139500******************************************************************  MG1395
139600 850-ESCRIBE-PROFILE SECTION.                                       MG1396
139700     SET STB-NDX TO WKS-I                                           MG1397
139800     MOVE SPACES TO ML-PRF1-REG                                     MG1398
139900     MOVE STB-SECTOR        (STB-NDX) TO PRF-SECTOR                 MG1399
140000     MOVE STB-CANTIDAD      (STB-NDX) TO PRF-CANTIDAD               MG1400
140100     MOVE STB-PUNTEO-PROM   (STB-NDX) TO PRF-PUNTEO-PROM            MG1401
140200     MOVE STB-DURACION-PROM (STB-NDX) TO PRF-DURACION-PROM          MG1402
140300     MOVE STB-CANT-CALIENTE (STB-NDX) TO PRF-CANT-CALIENTE          MG1403
140400     MOVE STB-CANT-TIBIO    (STB-NDX) TO PRF-CANT-TIBIO             MG1404
140500     MOVE STB-CANT-FRIO     (STB-NDX) TO PRF-CANT-FRIO              MG1405
140600                                                                    MG1406
140700     MOVE STB-CANT-CALIENTE (STB-NDX) TO WKS-NUM                    MG1407
140800     MOVE STB-CANTIDAD      (STB-NDX) TO WKS-DEN                    MG1408
140900     PERFORM 995-CALCULA-PORCENTAJE                                 MG1409
141000     MOVE WKS-RESULTADO TO PRF-PCT-CALIENTE                         MG1410
141100                                                                    MG1411
141200     MOVE STB-SUMA-ATT (STB-NDX) TO WKS-NUM                         MG1412
141300     PERFORM 996-CALCULA-PROMEDIO                                   MG1413
141400     MOVE WKS-RESULTADO TO PRF-PROM-ASISTENCIA                      MG1414
141500     MOVE STB-SUMA-CHT (STB-NDX) TO WKS-NUM                         MG1415
141600     PERFORM 996-CALCULA-PROMEDIO                                   MG1416
141700     MOVE WKS-RESULTADO TO PRF-PROM-MENSAJES                        MG1417
141800     MOVE STB-SUMA-QST (STB-NDX) TO WKS-NUM                         MG1418
141900     PERFORM 996-CALCULA-PROMEDIO                                   MG1419
142000     MOVE WKS-RESULTADO TO PRF-PROM-PREGUNTAS                       MG1420
142100                                                                    MG1421
142200     MOVE STB-NIVEL         (STB-NDX) TO PRF-NIVEL                  MG1422
142300     MOVE STB-RECOMENDACION (STB-NDX) TO PRF-RECOMENDACION          MG1423
142400                                                                    MG1424
142500     WRITE ML-PRF1-REG.                                             MG1425
142600 850-ESCRIBE-PROFILE-E. EXIT.                                       MG1426
142700******************************************************************  MG1427
142800*     9 0 0  -  S U M M A R Y                                    *  MG1428
142900*     REPORTE IMPRESO DE RESUMEN GENERAL DE LA SESION            *  MG1429
143000******************************************************************  MG1430
143100 900-SUMMARY SECTION.                                               MG1431
143200     MOVE 0 TO WKS-CANT-CALIENTE WKS-CANT-TIBIO WKS-CANT-FRIO       MG1432
143300     MOVE 0 TO WKS-SUMA-DURACION-GRAL                               MG1433
143400     PERFORM 910-CALCULA-TOTALES-GENERALES                          MG1434
143500             THRU 910-CALCULA-TOTALES-GENERALES-E                   MG1435
143600        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-ATENDIO     MG1436
143700     MOVE WKS-SUMA-DURACION-GRAL TO WKS-NUM                         MG1437
143800     MOVE WKS-TOT-ATENDIO         TO WKS-DEN                        MG1438
143900     PERFORM 996-CALCULA-PROMEDIO THRU 996-CALCULA-PROMEDIO-E       MG1439
144000     MOVE WKS-RESULTADO TO WKS-DURACION-PROM-GRAL                   MG1440
144100                                                                    MG1441
144200     PERFORM 920-IMPRIME-ENCABEZADO THRU 920-IMPRIME-ENCABEZADO-E   MG1442
144300     PERFORM 922-IMPRIME-TOTALES THRU 922-IMPRIME-TOTALES-E         MG1443
144400     PERFORM 924-IMPRIME-ESTADISTICAS-SALIDA                        MG1444
144500             THRU 924-IMPRIME-ESTADISTICAS-SALIDA-E                 MG1445
144600                                                                    MG1446
144700     MOVE WKS-SUM-SEPARADOR TO REG-SUMMARY                          MG1447
144800     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE                       MG1448
144900     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1449
145000     MOVE 'CRITICAL DROP-OFF MOMENTS' TO SD-ETIQUETA                MG1450
145100     PERFORM 923-IMPRIME-UN-DETALLE THRU 923-IMPRIME-UN-DETALLE-E   MG1451
145200     PERFORM 926-IMPRIME-UNA-CAIDA THRU 926-IMPRIME-UNA-CAIDA-E     MG1452
145300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3                   MG1453
145400                                                                    MG1454
145500     MOVE WKS-SUM-SEPARADOR TO REG-SUMMARY                          MG1455
145600     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE                       MG1456
145700     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1457
145800     MOVE 'PROFILE ANALYSIS (DESCENDING AVERAGE SCORE)'             MG1458
145900         TO SD-ETIQUETA                                             MG1459
146000     PERFORM 923-IMPRIME-UN-DETALLE THRU 923-IMPRIME-UN-DETALLE-E   MG1460
146100     PERFORM 930-IMPRIME-UN-PERFIL THRU 930-IMPRIME-UN-PERFIL-E     MG1461
146200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOT-SECTORES.   MG1462
146300 900-SUMMARY-E. EXIT.                                               MG1463
146400                                                                    MG1464
146500 910-CALCULA-TOTALES-GENERALES SECTION.                             MG1465
146600     SET ATB-NDX TO WKS-I                                           MG1466
146700     ADD ATB-DURACION (ATB-NDX) TO WKS-SUMA-DURACION-GRAL           MG1467
146800     EVALUATE ATB-CATEGORIA (ATB-NDX)                               MG1468
146900        WHEN 'HOT '                                                 MG1469
147000           ADD 1 TO WKS-CANT-CALIENTE                               MG1470
147100        WHEN 'WARM'                                                 MG1471
147200           ADD 1 TO WKS-CANT-TIBIO                                  MG1472
147300        WHEN 'COLD'                                                 MG1473
147400           ADD 1 TO WKS-CANT-FRIO                                   MG1474
147500     END-EVALUATE.                                                  MG1475
147600 910-CALCULA-TOTALES-GENERALES-E. EXIT.                             MG1476
147700                                                                    MG1477
147800 920-IMPRIME-ENCABEZADO SECTION.                                    MG1478
147900     ACCEPT WKS-FECHA-SISTEMA FROM DATE                             MG1479
148000     MOVE WKS-FECHA-DD TO FE-DD                                     MG1480
148100     MOVE WKS-FECHA-MM TO FE-MM                                     MG1481
148200     MOVE WKS-FECHA-AA TO FE-AA                                     MG1482
148300     MOVE WKS-FECHA-EDITADA TO SST-FECHA                            MG1483
148400     MOVE WKS-SUM-TITULO TO REG-SUMMARY                             MG1484
148500     WRITE REG-SUMMARY AFTER ADVANCING TOP-OF-FORM                  MG1485
148600     MOVE WKS-SUM-SUBTITULO TO REG-SUMMARY                          MG1486
148700     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE                       MG1487
148800     MOVE WKS-SUM-SEPARADOR TO REG-SUMMARY                          MG1488
148900     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE.                      MG1489
149000 920-IMPRIME-ENCABEZADO-E. EXIT.                                    MG1490
149100                                                                    MG1491
149200 922-IMPRIME-TOTALES SECTION.                                       MG1492
149300     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1493
149400     MOVE 'TOTAL PARTICIPANTS'        TO SD-ETIQUETA                MG1494
149500     MOVE WKS-TOT-ATENDIO             TO SD-VALOR                   MG1495
149600     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1496
149700                                                                    MG1497
149800     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1498
149900     MOVE 'AVERAGE DURATION (MINUTES)' TO SD-ETIQUETA               MG1499
150000     MOVE WKS-DURACION-PROM-GRAL       TO SD-VALOR                  MG1500
150100     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1501
150200                                                                    MG1502
150300     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1503
150400     MOVE 'HOT LEADS'                 TO SD-ETIQUETA                MG1504
150500     MOVE WKS-CANT-CALIENTE           TO SD-VALOR                   MG1505
150600     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1506
150700                                                                    MG1507
150800     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1508
150900     MOVE 'WARM LEADS'                TO SD-ETIQUETA                MG1509
151000     MOVE WKS-CANT-TIBIO              TO SD-VALOR                   MG1510
151100     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1511
151200                                                                    MG1512
151300     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1513
151400     MOVE 'COLD LEADS'                TO SD-ETIQUETA                MG1514
151500     MOVE WKS-CANT-FRIO               TO SD-VALOR                   MG1515
151600     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1516
151700                                                                    MG1517
151800     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1518
151900     MOVE 'TOTAL CHAT MESSAGES'       TO SD-ETIQUETA                MG1519
152000     MOVE WKS-TOT-MENSAJES            TO SD-VALOR                   MG1520
152100     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1521
152200                                                                    MG1522
152300     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1523
152400     MOVE 'TOTAL QUESTIONS'           TO SD-ETIQUETA                MG1524
152500     MOVE WKS-TOT-PREGUNTAS           TO SD-VALOR                   MG1525
152600     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1526
152700                                                                    MG1527
152800     MOVE WKS-SUM-SEPARADOR TO REG-SUMMARY                          MG1528
152900     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE.                      MG1529
153000 922-IMPRIME-TOTALES-E. EXIT.                                       MG1530
153100                                                                    MG1531
153200 923-IMPRIME-UN-DETALLE SECTION.                                    MG1532
153300     MOVE WKS-SUM-DETALLE TO REG-SUMMARY                            MG1533
153400     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE.                      MG1534
153500 923-IMPRIME-UN-DETALLE-E. EXIT.                                    MG1535
153600                                                                    MG1536
153700 924-IMPRIME-ESTADISTICAS-SALIDA SECTION.                           MG1537
153800     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1538
153900     MOVE 'WAITING ROOM COUNT'        TO SD-ETIQUETA                MG1539
154000     MOVE ES-CANT-ESPERA              TO SD-VALOR                   MG1540
154100     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1541
154200                                                                    MG1542
154300     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1543
154400     MOVE 'ACTUAL ATTENDEES'          TO SD-ETIQUETA                MG1544
154500     MOVE ES-CANT-ADMITIDOS           TO SD-VALOR                   MG1545
154600     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1546
154700                                                                    MG1547
154800     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1548
154900     MOVE 'OVERALL - LEFT WITHIN 0-5 MIN'  TO SD-ETIQUETA           MG1549
155000     MOVE ES-OVR-5                     TO SD-VALOR                  MG1550
155100     MOVE ES-OVR-5-PCT                 TO SD-PCT                    MG1551
155200     MOVE '%'                          TO SD-PCT-SIGNO              MG1552
155300     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1553
155400                                                                    MG1554
155500     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1555
155600     MOVE 'OVERALL - LEFT WITHIN 0-10 MIN' TO SD-ETIQUETA           MG1556
155700     MOVE ES-OVR-10                    TO SD-VALOR                  MG1557
155800     MOVE ES-OVR-10-PCT                TO SD-PCT                    MG1558
155900     MOVE '%'                          TO SD-PCT-SIGNO              MG1559
156000     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1560
156100                                                                    MG1561
156200     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1562
156300     MOVE 'OVERALL - STAYED 60+ MIN'   TO SD-ETIQUETA               MG1563
156400     MOVE ES-OVR-60                    TO SD-VALOR                  MG1564
156500     MOVE ES-OVR-60-PCT                TO SD-PCT                    MG1565
156600     MOVE '%'                          TO SD-PCT-SIGNO              MG1566
156700     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1567
156800                                                                    MG1568
156900     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1569
157000     MOVE 'OVERALL - STAYED 100+ MIN'  TO SD-ETIQUETA               MG1570
157100     MOVE ES-OVR-100                   TO SD-VALOR                  MG1571
157200     MOVE ES-OVR-100-PCT               TO SD-PCT                    MG1572
157300     MOVE '%'                          TO SD-PCT-SIGNO              MG1573
157400     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1574
157500                                                                    MG1575
157600     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1576
157700     MOVE 'ADMITTED - LEFT WITHIN 0-5 MIN'  TO SD-ETIQUETA          MG1577
157800     MOVE ES-ADM-5                      TO SD-VALOR                 MG1578
157900     MOVE ES-ADM-5-PCT                  TO SD-PCT                   MG1579
158000     MOVE '%'                           TO SD-PCT-SIGNO             MG1580
158100     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1581
158200                                                                    MG1582
158300     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1583
158400     MOVE 'ADMITTED - LEFT WITHIN 0-10 MIN' TO SD-ETIQUETA          MG1584
158500     MOVE ES-ADM-10                     TO SD-VALOR                 MG1585
158600     MOVE ES-ADM-10-PCT                 TO SD-PCT                   MG1586
158700     MOVE '%'                           TO SD-PCT-SIGNO             MG1587
158800     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1588
158900                                                                    MG1589
159000     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1590
159100     MOVE 'ADMITTED - STAYED 60+ MIN'   TO SD-ETIQUETA              MG1591
159200     MOVE ES-ADM-60                     TO SD-VALOR                 MG1592
159300     MOVE ES-ADM-60-PCT                 TO SD-PCT                   MG1593
159400     MOVE '%'                           TO SD-PCT-SIGNO             MG1594
159500     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1595
159600                                                                    MG1596
159700     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1597
159800     MOVE 'ADMITTED - STAYED 100+ MIN'  TO SD-ETIQUETA              MG1598
159900     MOVE ES-ADM-100                    TO SD-VALOR                 MG1599
160000     MOVE ES-ADM-100-PCT                TO SD-PCT                   MG1600
160100     MOVE '%'                           TO SD-PCT-SIGNO             MG1601
160200     PERFORM 923-IMPRIME-UN-DETALLE                                 MG1602
160300                                                                    MG1603
160400     MOVE SPACES TO WKS-SUM-DETALLE                                 MG1604
160500     MOVE 'ADMITTED - AVERAGE DURATION' TO SD-ETIQUETA              MG1605
160600     MOVE ES-ADM-DURACION-PROM          TO SD-VALOR                 MG1606
160700     PERFORM 923-IMPRIME-UN-DETALLE.                                MG1607
160800 924-IMPRIME-ESTADISTICAS-SALIDA-E. EXIT.                           MG1608
160900                                                                    MG1609
161000 926-IMPRIME-UNA-CAIDA SECTION.                                     MG1610
161100     MOVE SPACES TO WKS-SUM-CAIDA                                   MG1611
161200     MOVE TOP-MINUTO (WKS-I) TO SCA-MINUTO                          MG1612
161300     MOVE TOP-CAIDA  (WKS-I) TO SCA-PCT                             MG1613
161400     MOVE WKS-SUM-CAIDA TO REG-SUMMARY                              MG1614
161500     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE.                      MG1615
161600 926-IMPRIME-UNA-CAIDA-E. EXIT.                                     MG1616
161700                                                                    MG1617
161800 930-IMPRIME-UN-PERFIL SECTION.                                     MG1618
161900     SET STB-NDX TO WKS-I                                           MG1619
162000     MOVE SPACES TO WKS-SUM-PERFIL-LINEA                            MG1620
162100     MOVE STB-SECTOR        (STB-NDX) TO SPL-PROFILE                MG1621
162200     MOVE STB-CANTIDAD      (STB-NDX) TO SPL-CANTIDAD               MG1622
162300     MOVE STB-PUNTEO-PROM   (STB-NDX) TO SPL-PUNTEO                 MG1623
162400     MOVE STB-NIVEL         (STB-NDX) TO SPL-NIVEL                  MG1624
162500     MOVE STB-RECOMENDACION (STB-NDX) TO SPL-RECOMENDACION          MG1625
162600     MOVE WKS-SUM-PERFIL-LINEA TO REG-SUMMARY                       MG1626
162700     WRITE REG-SUMMARY AFTER ADVANCING 1 LINE.                      MG1627
162800 930-IMPRIME-UN-PERFIL-E. EXIT.                                     MG1628
162900******************************************************************  MG1629
163000*     9 5 0  -  E M A I L                                        *  MG1630
163100*     REPORTE IMPRESO DE CARTAS DE SEGUIMIENTO, CONTROL BREAK    *  MG1631
163200*     POR ASESOR (RTB-ASESOR YA VIENE ORDENADO ASCENDENTE)       *  MG1632
163300******************************************************************  MG1633
163400 950-EMAIL SECTION.                                                 MG1634
163500     MOVE 1 TO WKS-J                                                MG1635
163600     PERFORM 952-PROCESA-UN-SEGUIMIENTO                             MG1636
163700        VARYING WKS-I FROM 1 BY 1                                   MG1637
163800           UNTIL WKS-I > WKS-CANT-SEGUIMIENTO.                      MG1638
163900 950-EMAIL-E. EXIT.                                                 MG1639
164000                                                                    MG1640
164100 952-PROCESA-UN-SEGUIMIENTO SECTION.                                MG1641
164200     IF WKS-I = 1                                                   MG1642
164300        OR RTB-ASESOR (WKS-I) NOT = RTB-ASESOR (WKS-I - 1)          MG1643
164400        PERFORM 954-CUENTA-INACTIVOS-RM                             MG1644
164500        PERFORM 956-IMPRIME-ENCABEZADO-RM                           MG1645
164600        MOVE 1 TO WKS-J                                             MG1646
164700     END-IF                                                         MG1647
164800     PERFORM 960-IMPRIME-UN-LEAD                                    MG1648
164900     ADD 1 TO WKS-J.                                                MG1649
165000 952-PROCESA-UN-SEGUIMIENTO-E. EXIT.                                MG1650
165100                                                                    MG1651
165200 954-CUENTA-INACTIVOS-RM SECTION.                                   MG1652
165300     MOVE 0 TO WKS-CANT-INACTIVOS-RM                                MG1653
165400     PERFORM 955-CUENTA-UN-INACTIVO                                 MG1654
165500        VARYING WKS-K FROM WKS-I BY 1                               MG1655
165600           UNTIL WKS-K > WKS-CANT-SEGUIMIENTO                       MG1656
165700              OR RTB-ASESOR (WKS-K) NOT = RTB-ASESOR (WKS-I).       MG1657
165800 954-CUENTA-INACTIVOS-RM-E. EXIT.                                   MG1658
165900                                                                    MG1659
166000 955-CUENTA-UN-INACTIVO SECTION.                                    MG1660
166100     ADD 1 TO WKS-CANT-INACTIVOS-RM.                                MG1661
166200 955-CUENTA-UN-INACTIVO-E. EXIT.                                    MG1662
166300                                                                    MG1663
166400 956-IMPRIME-ENCABEZADO-RM SECTION.                                 MG1664
166500     MOVE WKS-FOL-SEPARADOR TO REG-FOLWUP                           MG1665
166600     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1666
166700     MOVE SPACES          TO WKS-FOL-RM                             MG1667
166800     MOVE RTB-ASESOR (WKS-I) TO SFR-ASESOR                          MG1668
166900     MOVE WKS-FOL-RM       TO REG-FOLWUP                            MG1669
167000     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1670
167100     MOVE SPACES           TO WKS-FOL-TOTAL                         MG1671
167200     MOVE WKS-CANT-INACTIVOS-RM TO SFT-CANTIDAD                     MG1672
167300     MOVE WKS-FOL-TOTAL     TO REG-FOLWUP                           MG1673
167400     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE.                       MG1674
167500 956-IMPRIME-ENCABEZADO-RM-E. EXIT.                                 MG1675
167600                                                                    MG1676
167700 960-IMPRIME-UN-LEAD SECTION.                                       MG1677
167800     MOVE SPACES TO WKS-FOL-CABEZAL                                 MG1678
167900     MOVE WKS-J                TO SFC-NUMERO                        MG1679
168000     MOVE RTB-NOMBRE (WKS-I)   TO SFC-NOMBRE                        MG1680
168100     MOVE RTB-CORREO (WKS-I)   TO SFC-CORREO                        MG1681
168200     MOVE WKS-FOL-CABEZAL      TO REG-FOLWUP                        MG1682
168300     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1683
168400                                                                    MG1684
168500     MOVE SPACES TO WKS-FOL-DATOS                                   MG1685
168600     MOVE RTB-CATEGORIA (WKS-I) TO SFD-CATEGORIA                    MG1686
168700     MOVE RTB-PUNTEO    (WKS-I) TO SFD-PUNTEO                       MG1687
168800     MOVE WKS-FOL-DATOS         TO REG-FOLWUP                       MG1688
168900     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1689
169000                                                                    MG1690
169100     MOVE SPACES TO WKS-FOL-DURACION                                MG1691
169200     MOVE RTB-DURACION (WKS-I) TO SFU-DURACION                      MG1692
169300     MOVE WKS-FOL-DURACION     TO REG-FOLWUP                        MG1693
169400     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1694
169500                                                                    MG1695
169600     PERFORM 970-IMPRIME-CARTA                                      MG1696
169700                                                                    MG1697
169800     MOVE WKS-FOL-SEPARADOR TO REG-FOLWUP                           MG1698
169900     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE.                       MG1699
170000 960-IMPRIME-UN-LEAD-E. EXIT.                                       MG1700
170100                                                                    MG1701
170200******************************************************************  MG1702
170300*     9 7 0  -  S E L E C C I O N   D E   C A R T A   ( 4 TIPOS) *  MG1703
170400******************************************************************  MG1704
170500 970-IMPRIME-CARTA SECTION.                                         MG1705
170600     IF RTB-CATEGORIA (WKS-I) = 'COLD'                              MG1706
170700        IF RTB-DURACION (WKS-I) < 20                                MG1707
170800           PERFORM 972-DETERMINA-ENGANCHE                           MG1708
170900           PERFORM 974-CARTA-EARLY-DROP                             MG1709
171000        ELSE                                                        MG1710
171100           PERFORM 976-CARTA-LOW-ENGAGE                             MG1711
171200        END-IF                                                      MG1712
171300     ELSE                                                           MG1713
171400        IF RTB-CATEGORIA (WKS-I) = 'WARM'                           MG1714
171500           PERFORM 978-CARTA-MODERATE                               MG1715
171600        ELSE                                                        MG1716
171700           PERFORM 980-CARTA-HIGH                                   MG1717
171800        END-IF                                                      MG1718
171900     END-IF.                                                        MG1719
172000 970-IMPRIME-CARTA-E. EXIT.                                         MG1720
172100                                                                    MG1721
172200 972-DETERMINA-ENGANCHE SECTION.                                    MG1722
172300     IF RTB-DURACION (WKS-I) < 15                                   MG1723
172400        MOVE 'briefly joined'                TO WKS-TEXTO-ENGANCHE  MG1724
172500     ELSE                                                           MG1725
172600        IF RTB-DURACION (WKS-I) < 30                                MG1726
172700           MOVE 'attended the initial part'                         MG1727
172800              TO WKS-TEXTO-ENGANCHE                                 MG1728
172900        ELSE                                                        MG1729
173000           IF RTB-DURACION (WKS-I) < 45                             MG1730
173100              MOVE 'stayed for a good portion'                      MG1731
173200                 TO WKS-TEXTO-ENGANCHE                              MG1732
173300           ELSE                                                     MG1733
173400              MOVE 'attended most of the session'                   MG1734
173500                  TO WKS-TEXTO-ENGANCHE                             MG1735
173600           END-IF                                                   MG1736
173700        END-IF                                                      MG1737
173800     END-IF.                                                        MG1738
173900 972-DETERMINA-ENGANCHE-E. EXIT.                                    MG1739
174000                                                                    MG1740
174100 974-CARTA-EARLY-DROP SECTION.                                      MG1741
174200     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1742
174300     STRING 'DEAR ' DELIMITED BY SIZE                               MG1743
174400            RTB-NOMBRE (WKS-I) DELIMITED BY '  '                    MG1744
174500            ',' DELIMITED BY SIZE                                   MG1745
174600        INTO SFB-TEXTO                                              MG1746
174700     END-STRING                                                     MG1747
174800     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1748
174900     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1749
175000                                                                    MG1750
175100     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1751
175200     STRING 'WE NOTICED YOU ' DELIMITED BY SIZE                     MG1752
175300            WKS-TEXTO-ENGANCHE DELIMITED BY '  '                    MG1753
175400            ' OF THE MASTERCLASS.' DELIMITED BY SIZE                MG1754
175500        INTO SFB-TEXTO                                              MG1755
175600     END-STRING                                                     MG1756
175700     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1757
175800     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1758
175900                                                                    MG1759
176000     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1760
176100     MOVE 'WE WOULD LIKE TO SHARE THE SESSION RECORDING AND OFFER'  MG1761
176200        TO SFB-TEXTO                                                MG1762
176300     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1763
176400     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1764
176500                                                                    MG1765
176600     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1766
176700     MOVE 'A 10-MINUTE CALL TO ANSWER ANY QUESTIONS YOU MAY HAVE.'  MG1767
176800        TO SFB-TEXTO                                                MG1768
176900     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1769
177000     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE.                       MG1770
177100 974-CARTA-EARLY-DROP-E. EXIT.                                      MG1771
177200                                                                    MG1772
177300 976-CARTA-LOW-ENGAGE SECTION.                                      MG1773
177400     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1774
177500     STRING 'DEAR ' DELIMITED BY SIZE                               MG1775
177600            RTB-NOMBRE (WKS-I) DELIMITED BY '  '                    MG1776
177700            ',' DELIMITED BY SIZE                                   MG1777
177800        INTO SFB-TEXTO                                              MG1778
177900     END-STRING                                                     MG1779
178000     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1780
178100     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1781
178200                                                                    MG1782
178300     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1783
178400     MOVE 'THANK YOU FOR JOINING THE MASTERCLASS. WE WOULD VALUE'   MG1784
178500        TO SFB-TEXTO                                                MG1785
178600     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1786
178700     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1787
178800                                                                    MG1788
178900     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1789
179000     MOVE 'YOUR FEEDBACK ON WHAT KEPT YOU FROM ENGAGING FURTHER.'   MG1790
179100        TO SFB-TEXTO                                                MG1791
179200     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1792
179300     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE.                       MG1793
179400 976-CARTA-LOW-ENGAGE-E. EXIT.                                      MG1794
179500                                                                    MG1795
179600 978-CARTA-MODERATE SECTION.                                        MG1796
179700     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1797
179800     STRING 'DEAR ' DELIMITED BY SIZE                               MG1798
179900            RTB-NOMBRE (WKS-I) DELIMITED BY '  '                    MG1799
180000            ',' DELIMITED BY SIZE                                   MG1800
180100        INTO SFB-TEXTO                                              MG1801
180200     END-STRING                                                     MG1802
180300     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1803
180400     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1804
180500                                                                    MG1805
180600     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1806
180700     MOVE 'THANK YOU FOR YOUR PARTICIPATION IN THE MASTERCLASS.'    MG1807
180800        TO SFB-TEXTO                                                MG1808
180900     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1809
181000     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1810
181100                                                                    MG1811
181200     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1812
181300     MOVE 'WE WOULD LIKE TO OFFER A 15-MINUTE CALL TO DISCUSS'      MG1813
181400        TO SFB-TEXTO                                                MG1814
181500     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1815
181600     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1816
181700                                                                    MG1817
181800     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1818
181900     MOVE 'HOW WE CAN HELP YOU FURTHER.'                            MG1819
182000        TO SFB-TEXTO                                                MG1820
182100     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1821
182200     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE.                       MG1822
182300 978-CARTA-MODERATE-E. EXIT.                                        MG1823
182400                                                                    MG1824
182500 980-CARTA-HIGH SECTION.                                            MG1825
182600     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1826
182700     STRING 'DEAR ' DELIMITED BY SIZE                               MG1827
182800            RTB-NOMBRE (WKS-I) DELIMITED BY '  '                    MG1828
182900            ',' DELIMITED BY SIZE                                   MG1829
183000        INTO SFB-TEXTO                                              MG1830
183100     END-STRING                                                     MG1831
183200     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1832
183300     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1833
183400                                                                    MG1834
183500     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1835
183600     MOVE 'IT WAS A PLEASURE HAVING YOU AT THE MASTERCLASS. GIVEN'  MG1836
183700        TO SFB-TEXTO                                                MG1837
183800     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1838
183900     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1839
184000                                                                    MG1840
184100     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1841
184200     MOVE 'YOUR LEVEL OF INTEREST, WE WOULD LIKE TO OFFER A FREE'   MG1842
184300        TO SFB-TEXTO                                                MG1843
184400     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1844
184500     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE                        MG1845
184600                                                                    MG1846
184700     MOVE SPACES TO WKS-FOL-CUERPO                                  MG1847
184800     MOVE 'CONSULTATION AND DETAILS OF OUR FLAGSHIP PROGRAM.'       MG1848
184900        TO SFB-TEXTO                                                MG1849
185000     MOVE WKS-FOL-CUERPO TO REG-FOLWUP                              MG1850
185100     WRITE REG-FOLWUP AFTER ADVANCING 1 LINE.                       MG1851
185200 980-CARTA-HIGH-E. EXIT.                                            MG1852
185300                                                                    MG1853
185400******************************************************************  MG1854
185500*     9 9 0  -  C I E R R A   A R C H I V O S                    *  MG1855
185600******************************************************************  MG1856
185700 990-CIERRA-ARCHIVOS SECTION.                                       MG1857
185800     MOVE WKS-CONTADOR-EXCLUIDOS TO WKS-MASCARA                     MG1858
185900     DISPLAY '>>> CORREOS DE EQUIPO EXCLUIDOS: '                    MG1859
186000             WKS-MASCARA UPON CONSOLE                               MG1860
186100     MOVE WKS-CANT-SINASESOR     TO WKS-MASCARA                     MG1861
186200     DISPLAY '>>> PROSPECTOS SIN ASESOR ASIGNADO: '                 MG1862
186300             WKS-MASCARA UPON CONSOLE                               MG1863
186400     CLOSE ATTEND  CHATLOG  CRMLEAD                                 MG1864
186500           SCORES  TIMELIN  PROFILE                                 MG1865
186600           SUMMARY FOLLOWUP.                                        MG1866
186700 990-CIERRA-ARCHIVOS-E. EXIT.                                       MG1867
