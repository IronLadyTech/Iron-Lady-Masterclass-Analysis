000100******************************************************************    MF0010
000200*              ML-PRF1  -  REGISTRO DE ANALISIS POR SECTOR        *    MF0020
000300*              APLICACION : CAPACITACION - MOTOR DE ENGAGEMENT    *    MF0030
000400*              ARCHIVO    : PROFILE (SALIDA, LINE SEQUENTIAL)     *    MF0040
000500*              LONGITUD   : 87                                   *    MF0050
000600*------------------------------------------------------------------   MF0060
000700* UN REGISTRO POR CADA SECTOR/GIRO DISTINTO ENTRE LOS ASISTENTES  *    MF0070
000800* CRUZADOS CON PROSPECTOS.  SE ESCRIBE EN 850-ESCRIBE-PROFILE,    *    MF0080
000900* ORDENADO DESCENDENTE POR PRF-PUNTEO-PROM (820-ORDENA-PERFILES). *    MF0090
001000*------------------------------------------------------------------   MF0100
001100* 1994-03-22 EEDR TK-5171  ALTA INICIAL DEL LAYOUT                *    MF0110
001200******************************************************************    MF0120
001300 01  ML-PRF1-REG.                                                      MF0130
001400     05  PRF-SECTOR                    PIC X(20).                      MF0140
001500     05  PRF-CANTIDAD                  PIC 9(05).                      MF0150
001600     05  PRF-PUNTEO-PROM               PIC 9(03)V9.                     MF0160
001700     05  PRF-DURACION-PROM             PIC 9(03)V9.                     MF0170
001800     05  PRF-CANT-CALIENTE             PIC 9(05).                      MF0180
001900     05  PRF-CANT-TIBIO                PIC 9(05).                      MF0190
002000     05  PRF-CANT-FRIO                 PIC 9(05).                      MF0200
002100     05  PRF-PCT-CALIENTE              PIC 9(03)V9.                     MF0210
002200     05  PRF-PROM-ASISTENCIA           PIC 9(02)V9.                     MF0220
002300     05  PRF-PROM-MENSAJES             PIC 9(02)V9.                     MF0230
002400     05  PRF-PROM-PREGUNTAS            PIC 9(02)V9.                     MF0240
002500     05  PRF-NIVEL                     PIC X(06).                      MF0250
002600     05  PRF-RECOMENDACION             PIC X(16).                      MF0260
002700     05  FILLER                        PIC X(04).                      MF0270
