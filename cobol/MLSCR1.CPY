000100******************************************************************    MD0010
000200*              ML-SCR1  -  REGISTRO DE PUNTEO DE ENGAGEMENT       *    MD0020
000300*              APLICACION : CAPACITACION - MOTOR DE ENGAGEMENT    *    MD0030
000400*              ARCHIVO    : SCORES  (SALIDA, LINE SEQUENTIAL)     *    MD0040
000500*              LONGITUD   : 138                                  *    MD0050
000600*------------------------------------------------------------------   MD0060
000700* UN REGISTRO POR ASISTENTE UNICO (YA SUMARIZADO EN 100-ATTLOAD). *    MD0070
000800* SE ESCRIBE EN 560-ESCRIBE-SCORES, LUEGO DE 500-SCORE SECTION.   *    MD0090
000900*------------------------------------------------------------------   MD0100
001000* 1994-03-22 EEDR TK-5171  ALTA INICIAL DEL LAYOUT                *    MD0110
001100* 1999-01-08 MHM  TK-6402  SE AGREGA SCR-ASESOR Y SCR-SECTOR      *    MD0120
001200*                          (RESULTADO DEL CRUCE CON PROSPECTOS)  *    MD0130
001300******************************************************************    MD0140
001400 01  ML-SCR1-REG.                                                      MD0150
001500     05  SCR-CORREO                    PIC X(40).                      MD0160
001600     05  SCR-NOMBRE                    PIC X(30).                      MD0170
001700     05  SCR-DURACION                  PIC 9(04).                      MD0180
001800     05  SCR-PUNTEO-ASISTENCIA         PIC 9(02)V9.                     MD0190
001900     05  SCR-PUNTEO-MENSAJES           PIC 9(02)V9.                     MD0200
002000     05  SCR-PUNTEO-PREGUNTAS          PIC 9(02)V9.                     MD0210
002100     05  SCR-PUNTEO-PERMANENCIA        PIC 9(02).                       MD0220
002200     05  SCR-PUNTEO-TOTAL              PIC 9(03)V9.                     MD0230
002300     05  SCR-CATEGORIA                 PIC X(04).                       MD0240
002400     05  SCR-ASESOR                    PIC X(25).                      MD0250
002500     05  SCR-SECTOR                    PIC X(20).                      MD0260
