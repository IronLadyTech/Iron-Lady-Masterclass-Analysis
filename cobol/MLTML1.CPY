000100******************************************************************    ME0010
000200*              ML-TML1  -  REGISTRO DE LINEA DE TIEMPO DE SALIDA  *    ME0020
000300*              APLICACION : CAPACITACION - MOTOR DE ENGAGEMENT    *    ME0030
000400*              ARCHIVO    : TIMELIN (SALIDA, LINE SEQUENTIAL)     *    ME0040
000500*              LONGITUD   : 16                                   *    ME0050
000600*------------------------------------------------------------------   ME0060
000700* UN REGISTRO POR CADA INTERVALO DE 5 MINUTOS, 0 AL MINUTO FINAL  *    ME0070
000800* DE LA SESION.  SE ESCRIBE EN 640-ESCRIBE-TIMELIN SECTION.       *    ME0080
000900*------------------------------------------------------------------   ME0090
001000* 1994-03-22 EEDR TK-5171  ALTA INICIAL DEL LAYOUT                *    ME0100
001100******************************************************************    ME0110
001200 01  ML-TML1-REG.                                                      ME0120
001300     05  TML-MINUTO              PIC 9(03).                            ME0130
001400     05  TML-ASISTENTES          PIC 9(05).                            ME0140
001500     05  TML-PORCENTAJE          PIC 9(03)V9.                          ME0150
001600     05  TML-CAIDA               PIC 9(03)V9.                          ME0160
