000100******************************************************************    MC0010
000200*              ML-CRM1  -  REGISTRO DE PROSPECTO (LEAD)           *    MC0020
000300*              APLICACION : CAPACITACION - MOTOR DE ENGAGEMENT    *    MC0040
000400*              ARCHIVO    : CRMLEAD (ENTRADA, LINE SEQUENTIAL)    *    MC0050
000500*              LONGITUD   : 157                                  *    MC0060
000600*------------------------------------------------------------------   MC0070
000700* EXTRACTO DEL SISTEMA DE PROSPECTOS.  EL CRUCE CONTRA ASISTENCIA *    MC0080
000900* SE HACE POR CORREO (CRM-CORREO) EN 400-MATCH SECTION.           *    MC0090
001000*------------------------------------------------------------------   MC0100
001100* 1994-03-22 EEDR TK-5171  ALTA INICIAL DEL LAYOUT                *    MC0110
001200* 1999-01-08 MHM  TK-6402  SE AGREGA CRM-CORREO COMO LLAVE DE     *    MC0120
001300*                          CRUCE (ANTES EL CRUCE ERA POR NOMBRE)  *    MC0130
001400******************************************************************    MC0140
001500 01  ML-CRM1-REG.                                                      MC0150
001600     05  CRM-ID                  PIC X(12).                            MC0160
001700     05  CRM-NOMBRE              PIC X(15).                            MC0170
001800     05  CRM-APELLIDO            PIC X(15).                            MC0180
001900     05  CRM-CORREO              PIC X(40).                            MC0190
002000     05  CRM-ASESOR              PIC X(25).                            MC0200
002100     05  CRM-ESTADO              PIC X(15).                            MC0210
002200     05  CRM-ORIGEN              PIC X(15).                            MC0220
002300     05  CRM-SECTOR              PIC X(20).                            MC0230
