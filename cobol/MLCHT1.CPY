000100******************************************************************    MB0010
000200*              ML-CHT1  -  REGISTRO DE MENSAJES DE SESION         *    MB0020
000300*              APLICACION : CAPACITACION - MOTOR DE ENGAGEMENT    *    MB0030
000400*              ARCHIVO    : CHATLOG (ENTRADA, LINE SEQUENTIAL)    *    MB0040
000500*              LONGITUD   : 148                                  *    MB0050
000600*------------------------------------------------------------------   MB0060
000700* UN REGISTRO POR CADA MENSAJE ESCRITO DURANTE LA SESION, EN      *    MB0070
000800* ORDEN CRONOLOGICO.  UN MENSAJE ES PREGUNTA SI CONTIENE "?".     *    MB0080
000900*------------------------------------------------------------------   MB0090
001000* 1994-03-22 EEDR TK-5171  ALTA INICIAL DEL LAYOUT                *    MB0100
001100******************************************************************    MB0110
001200 01  ML-CHT1-REG.                                                      MB0120
001300     05  CHT-HORA                PIC X(08).                            MB0130
001400     05  CHT-REMITENTE            PIC X(30).                           MB0140
001500     05  CHT-DESTINATARIO         PIC X(30).                           MB0150
001600     05  CHT-MENSAJE              PIC X(80).                           MB0160
